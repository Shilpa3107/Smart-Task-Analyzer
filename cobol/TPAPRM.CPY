000100******************************************************************
000200* COPY        : TPAPRM                                           *
000300* APLICACION  : ANALIZADOR DE TAREAS                              *
000400* DESCRIPCION : LAYOUT DEL PARAMETRO DE PESOS (WEIGHTS-FILE).     *
000500*             : SI EL ARCHIVO NO TRAE DATOS SE USAN LOS PESOS     *
000600*             : POR DEFECTO DEL NEGOCIO (VER 120-LEER-PARAMETROS).*
000700* CAMBIOS     :                                                  *
000800*   07/01/2026 PEDR TPA-0001 CREACION INICIAL DEL COPY            *
000900******************************************************************
001000 01  TPA-PESOS-REG.
001100     05  TPA-PESOS-DATA.
001200         10  TPA-PESO-URGENCIA    PIC V9(03).
001300         10  TPA-PESO-IMPORTAN    PIC V9(03).
001400         10  TPA-PESO-ESFUERZO    PIC V9(03).
001500         10  TPA-PESO-DEPENDEN    PIC V9(03).
001600     05  TPA-PESOS-TABLA REDEFINES TPA-PESOS-DATA.
001700         10  TPA-PESO-VALOR OCCURS 4 TIMES
001800                             PIC V9(03).
001900     05  FILLER                   PIC X(01) VALUE SPACE.
