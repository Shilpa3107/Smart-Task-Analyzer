000100******************************************************************
000200*                                                                *
000300*   S I S T E M A   D E   A N A L I S I S   D E   T A R E A S    *
000400*                                                                *
000500* FECHA       : 09/04/1993                                       *
000600* PROGRAMADOR : C. HIDALGO V.                                    *
000700* APLICACION  : ANALIZADOR DE TAREAS                             *
000800* PROGRAMA    : TPA33002                                         *
000900* TIPO        : BATCH                                            *
001000* DESCRIPCION : LEE EL ARCHIVO DE TAREAS (TASKFILE), CALCULA LA  *
001100*             : PRIORIDAD DE CADA UNA CON LOS PESOS POR DEFECTO  *
001200*             : DEL NEGOCIO (NO LEE WGHTFILE) Y ESCRIBE LAS TRES *
001300*             : TAREAS DE MAYOR PUNTAJE EN SUGGFILE, PARA USO    *
001400*             : RAPIDO FUERA DEL ANALISIS COMPLETO DE TPA33001.  *
001500* ARCHIVOS    : TASKFILE  - ENTRADA  - TAREAS A ANALIZAR         *
001600*             : SUGGFILE  - SALIDA   - LAS TRES TAREAS SUGERIDAS *
001700* PROGRAMA(S) : NINGUNO (NO LLAMA SUBPROGRAMAS)                  *
001800*                                                                *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    TPA33002.
002200 AUTHOR.        C. HIDALGO V.
002300 INSTALLATION.  DEPARTAMENTO DE SISTEMAS.
002400 DATE-WRITTEN.  09/04/1993.
002500 DATE-COMPILED.
002600 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
002700******************************************************************
002800* BITACORA DE CAMBIOS                                           *
002900*----------------------------------------------------------------*
003000*   09/04/1993 CHV  ORIG-053 CREACION DEL PROGRAMA, COMO ATAJO   *
003100*                    PARA OBTENER LAS TRES TAREAS DEL DIA SIN    *
003200*                    CORRER EL ANALISIS COMPLETO (TPA33001).     *
003300*   14/02/1995 CHV  ORIG-066 SE CORRIGE EL EMPATE DE PUNTAJES,   *
003400*                    NO RESPETABA EL ORDEN DE ENTRADA DEL ARCHIVO*
003500*   30/10/1998 PQR  TPA-0480 REVISION DE FECHAS PARA EL AHO 2000,*
003600*                    DUE-DATE Y RUN-DATE A 8 POSICIONES AAAAMMDD.*
003700*   22/07/2004 LTV  TPA-0534 SE CORRIGE LA REGLA DE DEPENDENCIA  *
003800*                    PARA QUE COINCIDA CON TPA33001 (TPA-0533).  *
003900*   07/01/2026 PAB  TPA-0002 REESCRITURA DEL PROGRAMA PARA EL    *
004000*                    NUEVO ESQUEMA DE PUNTAJE PONDERADO. SE      *
004100*                    CONSERVA EL PROPOSITO ORIGINAL: SOLO LAS    *
004200*                    TRES TAREAS SUGERIDAS, CON LOS PESOS POR    *
004300*                    DEFECTO DEL NEGOCIO.                       *
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-370.
004900 OBJECT-COMPUTER.   IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT TASKFILE  ASSIGN TO TASKFILE
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS  IS FS-TASKFILE.
005800     SELECT SUGGFILE  ASSIGN TO SUGGFILE
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS  IS FS-SUGGFILE.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  TASKFILE
006500     LABEL RECORDS ARE STANDARD
006600     RECORDING MODE IS F.
006700 COPY TPATSK.
006800
006900 FD  SUGGFILE
007000     LABEL RECORDS ARE STANDARD
007100     RECORDING MODE IS F.
007200 01  TPA-SUGG-REG.
007300     05  TPA-SUGG-RANGO       PIC 9(01).
007400     05  FILLER               PIC X(01).
007500     05  TPA-SUGG-ID          PIC X(08).
007600     05  FILLER               PIC X(01).
007700     05  TPA-SUGG-TITLE       PIC X(40).
007800     05  FILLER               PIC X(01).
007900     05  TPA-SUGG-SCORE       PIC ZZ9.99.
008000     05  FILLER               PIC X(71) VALUE SPACES.
008100
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400* AREA DE ESTADO DE ARCHIVOS                                    *
008500******************************************************************
008600 01  WKS-AREA-ESTADOS.
008700     05  FS-TASKFILE          PIC 9(02) VALUE ZERO.
008800     05  FS-SUGGFILE          PIC 9(02) VALUE ZERO.
008900     05  FILLER               PIC X(01) VALUE SPACE.
009000
009100 01  WKS-SWITCHES.
009200     05  WKS-SW-FIN-TASK      PIC X(01) VALUE 'N'.
009300         88  WKS-FIN-TASK             VALUE 'S'.
009400     05  WKS-SW-ERROR         PIC X(01) VALUE 'N'.
009500         88  WKS-HUBO-ERROR            VALUE 'S'.
009600     05  FILLER               PIC X(01) VALUE SPACE.
009700
009800 01  WKS-RUN-DATE             PIC 9(08) VALUE ZERO.
009900 01  WKS-RUN-FECHA REDEFINES WKS-RUN-DATE.
010000     05  WKS-RUN-CCYY         PIC 9(04).
010100     05  WKS-RUN-MM           PIC 9(02).
010200     05  WKS-RUN-DD           PIC 9(02).
010300 01  WKS-JULIANO-CORRIDA      PIC S9(08) COMP VALUE ZERO.
010400
010500******************************************************************
010600* PESOS POR DEFECTO DEL NEGOCIO (ESTE PROGRAMA NO LEE WGHTFILE)  *
010700******************************************************************
010800 01  WKS-AREA-PESOS.
010900     05  WKS-PESO-URGENCIA    PIC V9(03) VALUE .400.
011000     05  WKS-PESO-IMPORTAN    PIC V9(03) VALUE .300.
011100     05  WKS-PESO-ESFUERZO    PIC V9(03) VALUE .200.
011200     05  WKS-PESO-DEPENDEN    PIC V9(03) VALUE .100.
011300     05  FILLER               PIC X(01) VALUE SPACE.
011400
011500 01  WKS-CONTADORES.
011600     05  WKS-TOTAL-TAREAS     PIC 9(05) COMP VALUE ZERO.
011700     05  WKS-TOP3-TOTAL       PIC 9(01) COMP VALUE ZERO.
011800     05  FILLER               PIC X(01) VALUE SPACE.
011900
012000 01  WKS-TABLA-TAREAS.
012100     05  WKS-TAR OCCURS 1 TO 500 TIMES
012200             DEPENDING ON WKS-TOTAL-TAREAS
012300             INDEXED BY IDX-TAR IDX-TAR2 IDX-BUS.
012400         10  WKS-TAR-ID           PIC X(08).
012500         10  WKS-TAR-TITLE        PIC X(40).
012600         10  WKS-TAR-DUE-DATE     PIC 9(08).
012700         10  WKS-TAR-FECHA REDEFINES WKS-TAR-DUE-DATE.
012800             15  WKS-TAR-CCYY     PIC 9(04).
012900             15  WKS-TAR-MM       PIC 9(02).
013000             15  WKS-TAR-DD       PIC 9(02).
013100         10  WKS-TAR-EST-HOURS    PIC 9(03)V9(01).
013200         10  WKS-TAR-IMPORTANCE   PIC 9(02).
013300         10  WKS-TAR-DEP-COUNT    PIC 9(02).
013400         10  WKS-TAR-DEP-IDS.
013500             15  WKS-TAR-DEP-ID OCCURS 5 TIMES PIC X(08).
013600         10  WKS-TAR-DEPENDIENTES PIC 9(03) COMP VALUE ZERO.
013700         10  WKS-TAR-SCORE        PIC 9(03)V9(02) VALUE ZERO.
013800         10  WKS-TAR-ORDEN        PIC 9(05) COMP VALUE ZERO.
013900         10  FILLER               PIC X(01) VALUE SPACE.
014000
014100 01  WKS-AREA-JULIANO.
014200     05  WKS-CF-ANIO          PIC 9(04).
014300     05  WKS-CF-MES           PIC 9(02).
014400     05  WKS-CF-DIA           PIC 9(02).
014500     05  WKS-CF-ANIO-AJ       PIC S9(05) COMP.
014600     05  WKS-CF-MES-AJ        PIC S9(03) COMP.
014700     05  WKS-CF-JULIANO       PIC S9(08) COMP VALUE ZERO.
014800     05  WKS-JULIANO-TAREA    PIC S9(08) COMP VALUE ZERO.
014900     05  WKS-DIAS-HASTA       PIC S9(05) COMP VALUE ZERO.
015000     05  FILLER               PIC X(01) VALUE SPACE.
015100
015200 01  WKS-AREA-CALCULO.
015300     05  WKS-URGENCIA         PIC 9(03)V9(01) VALUE ZERO.
015400     05  WKS-IMPORTANCIA-SC   PIC 9(03)V9(01) VALUE ZERO.
015500     05  WKS-ESFUERZO         PIC 9(03)V9(01) VALUE ZERO.
015600     05  WKS-DEPENDENCIA      PIC 9(03)V9(01) VALUE ZERO.
015700     05  WKS-CALC-SCORE       PIC S9(03)V9(02) VALUE ZERO.
015800     05  FILLER               PIC X(01) VALUE SPACE.
015900
016000******************************************************************
016100* MEJORES TRES TAREAS DEL DIA (ORDENADAS POR INSERCION, SOLO SE  *
016200* COMPARAN CONTRA LA PEOR DE LAS TRES GUARDADAS - NO REQUIERE    *
016300* ORDENAR LA TABLA COMPLETA, VER BITACORA 14/02/1995)            *
016400******************************************************************
016500 01  WKS-TABLA-TOP3.
016600     05  WKS-TOP3 OCCURS 3 TIMES.
016700         10  WKS-TOP3-ID          PIC X(08) VALUE SPACES.
016800         10  WKS-TOP3-TITLE       PIC X(40) VALUE SPACES.
016900         10  WKS-TOP3-SCORE       PIC 9(03)V9(02) VALUE ZERO.
017000         10  WKS-TOP3-ORDEN       PIC 9(05) COMP VALUE ZERO.
017100         10  FILLER               PIC X(01) VALUE SPACE.
017200
017300 01  WKS-TOP3-TEMP.
017400     05  WKS-TOP3-TEMP-ID     PIC X(08) VALUE SPACES.
017500     05  WKS-TOP3-TEMP-TITLE  PIC X(40) VALUE SPACES.
017600     05  WKS-TOP3-TEMP-SCORE  PIC 9(03)V9(02) VALUE ZERO.
017700     05  WKS-TOP3-TEMP-ORDEN  PIC 9(05) COMP VALUE ZERO.
017800     05  WKS-SUB3A            PIC 9(01) COMP VALUE ZERO.
017900     05  WKS-SUB3B            PIC 9(01) COMP VALUE ZERO.
018000     05  FILLER               PIC X(01) VALUE SPACE.
018100
018200 PROCEDURE DIVISION.
018300******************************************************************
018400* PARRAFO PRINCIPAL                                             *
018500******************************************************************
018600 100-PRINCIPAL SECTION.
018700     PERFORM 110-ABRIR-ARCHIVOS
018800     IF NOT WKS-HUBO-ERROR
018900         ACCEPT WKS-RUN-DATE FROM SYSIN
019000         MOVE WKS-RUN-CCYY TO WKS-CF-ANIO
019100         MOVE WKS-RUN-MM   TO WKS-CF-MES
019200         MOVE WKS-RUN-DD   TO WKS-CF-DIA
019300         PERFORM 415-CONVERTIR-A-JULIANO
019400         MOVE WKS-CF-JULIANO TO WKS-JULIANO-CORRIDA
019500         PERFORM 200-CARGAR-TAREAS
019600     END-IF
019700     IF NOT WKS-HUBO-ERROR
019800         PERFORM 400-CALCULAR-TODO
019900         PERFORM 500-ESCRIBIR-SUGERENCIAS
020000     END-IF
020100     CLOSE TASKFILE
020200     CLOSE SUGGFILE
020300     STOP RUN.
020400 100-PRINCIPAL-E. EXIT.
020500
020600 110-ABRIR-ARCHIVOS SECTION.
020700     OPEN INPUT  TASKFILE
020800     OPEN OUTPUT SUGGFILE
020900     IF FS-TASKFILE NOT = ZERO OR FS-SUGGFILE NOT = ZERO
021000         DISPLAY 'TPA33002 - ERROR ABRIENDO ARCHIVOS' UPON CONSOLE
021100         MOVE 'S' TO WKS-SW-ERROR
021200     END-IF.
021300 110-ABRIR-ARCHIVOS-E. EXIT.
021400
021500 200-CARGAR-TAREAS SECTION.
021600     PERFORM 205-LEER-UNA-TAREA
021700     PERFORM 205-LEER-UNA-TAREA UNTIL WKS-FIN-TASK.
021800 200-CARGAR-TAREAS-E. EXIT.
021900
022000 205-LEER-UNA-TAREA SECTION.
022100     READ TASKFILE
022200         AT END
022300             SET WKS-FIN-TASK TO TRUE
022400     END-READ
022500     IF NOT WKS-FIN-TASK
022600         ADD 1 TO WKS-TOTAL-TAREAS
022700         SET IDX-TAR TO WKS-TOTAL-TAREAS
022800         MOVE TPA-TASK-ID         TO WKS-TAR-ID (IDX-TAR)
022900         MOVE TPA-TASK-TITLE      TO WKS-TAR-TITLE (IDX-TAR)
023000         MOVE TPA-TASK-DUE-DATE   TO WKS-TAR-DUE-DATE (IDX-TAR)
023100         MOVE TPA-TASK-EST-HOURS  TO WKS-TAR-EST-HOURS (IDX-TAR)
023200         MOVE TPA-TASK-IMPORTANCE TO WKS-TAR-IMPORTANCE (IDX-TAR)
023300         MOVE TPA-TASK-DEP-COUNT  TO WKS-TAR-DEP-COUNT (IDX-TAR)
023400         MOVE TPA-TASK-DEP-IDS    TO WKS-TAR-DEP-IDS (IDX-TAR)
023500         MOVE ZERO                 TO WKS-TAR-DEPENDIENTES (IDX-TAR)
023600         MOVE ZERO                 TO WKS-TAR-SCORE (IDX-TAR)
023700         MOVE WKS-TOTAL-TAREAS      TO WKS-TAR-ORDEN (IDX-TAR)
023800     END-IF.
023900 205-LEER-UNA-TAREA-E. EXIT.
024000
024100******************************************************************
024200* CALCULADOR DE PRIORIDAD, IDENTICO AL DE TPA33001, SOLO QUE     *
024300* AQUI SIEMPRE USA LOS PESOS POR DEFECTO DEL NEGOCIO             *
024400******************************************************************
024500 400-CALCULAR-TODO SECTION.
024600     PERFORM 405-CONTAR-DEPENDIENTES
024700     PERFORM 406-CALCULAR-UNA-TAREA VARYING IDX-TAR FROM 1 BY 1
024800             UNTIL IDX-TAR > WKS-TOTAL-TAREAS.
024900 400-CALCULAR-TODO-E. EXIT.
025000
025100 406-CALCULAR-UNA-TAREA SECTION.
025200     PERFORM 410-CALCULAR-PRIORIDAD
025300     PERFORM 440-EVALUAR-TOP3.
025400 406-CALCULAR-UNA-TAREA-E. EXIT.
025500
025600 405-CONTAR-DEPENDIENTES SECTION.
025700     PERFORM 407-CONTAR-UNA-TAREA VARYING IDX-TAR FROM 1 BY 1
025800             UNTIL IDX-TAR > WKS-TOTAL-TAREAS.
025900 405-CONTAR-DEPENDIENTES-E. EXIT.
026000
026100 407-CONTAR-UNA-TAREA SECTION.
026200     PERFORM 408-CONTAR-UNA-DEP VARYING IDX-TAR2 FROM 1 BY 1
026300             UNTIL IDX-TAR2 > WKS-TAR-DEP-COUNT (IDX-TAR).
026400 407-CONTAR-UNA-TAREA-E. EXIT.
026500
026600 408-CONTAR-UNA-DEP SECTION.
026700     IF WKS-TAR-DEP-ID (IDX-TAR, IDX-TAR2) NOT = SPACES
026800         SET IDX-BUS TO 1
026900         SEARCH WKS-TAR
027000             AT END
027100                 CONTINUE
027200             WHEN WKS-TAR-ID (IDX-BUS) =
027300                  WKS-TAR-DEP-ID (IDX-TAR, IDX-TAR2)
027400                 ADD 1 TO WKS-TAR-DEPENDIENTES (IDX-BUS)
027500         END-SEARCH
027600     END-IF.
027700 408-CONTAR-UNA-DEP-E. EXIT.
027800
027900 410-CALCULAR-PRIORIDAD SECTION.
028000     PERFORM 411-CALCULAR-URGENCIA
028100     PERFORM 412-CALCULAR-IMPORTANCIA
028200     PERFORM 413-CALCULAR-ESFUERZO
028300     PERFORM 414-CALCULAR-DEPENDENCIA
028400     COMPUTE WKS-CALC-SCORE ROUNDED =
028500           (WKS-PESO-URGENCIA * WKS-URGENCIA)
028600         + (WKS-PESO-IMPORTAN * WKS-IMPORTANCIA-SC)
028700         + (WKS-PESO-ESFUERZO * WKS-ESFUERZO)
028800         + (WKS-PESO-DEPENDEN * WKS-DEPENDENCIA)
028900     IF WKS-CALC-SCORE < ZERO
029000         MOVE ZERO TO WKS-CALC-SCORE
029100     END-IF
029200     IF WKS-CALC-SCORE > 100
029300         MOVE 100 TO WKS-CALC-SCORE
029400     END-IF
029500     MOVE WKS-CALC-SCORE TO WKS-TAR-SCORE (IDX-TAR).
029600 410-CALCULAR-PRIORIDAD-E. EXIT.
029700
029800 411-CALCULAR-URGENCIA SECTION.
029900     MOVE WKS-TAR-CCYY (IDX-TAR) TO WKS-CF-ANIO
030000     MOVE WKS-TAR-MM   (IDX-TAR) TO WKS-CF-MES
030100     MOVE WKS-TAR-DD   (IDX-TAR) TO WKS-CF-DIA
030200     PERFORM 415-CONVERTIR-A-JULIANO
030300     MOVE WKS-CF-JULIANO TO WKS-JULIANO-TAREA
030400     COMPUTE WKS-DIAS-HASTA =
030500         WKS-JULIANO-TAREA - WKS-JULIANO-CORRIDA
030600     EVALUATE TRUE
030700         WHEN WKS-DIAS-HASTA < 0
030800             MOVE 100.0 TO WKS-URGENCIA
030900         WHEN WKS-DIAS-HASTA = 0
031000             MOVE 90.0  TO WKS-URGENCIA
031100         WHEN WKS-DIAS-HASTA = 1
031200             MOVE 80.0  TO WKS-URGENCIA
031300         WHEN WKS-DIAS-HASTA >= 2 AND WKS-DIAS-HASTA <= 3
031400             MOVE 70.0  TO WKS-URGENCIA
031500         WHEN WKS-DIAS-HASTA >= 4 AND WKS-DIAS-HASTA <= 7
031600             MOVE 50.0  TO WKS-URGENCIA
031700         WHEN WKS-DIAS-HASTA >= 8 AND WKS-DIAS-HASTA <= 14
031800             MOVE 30.0  TO WKS-URGENCIA
031900         WHEN WKS-DIAS-HASTA >= 15 AND WKS-DIAS-HASTA <= 30
032000             MOVE 20.0  TO WKS-URGENCIA
032100         WHEN OTHER
032200             MOVE 10.0  TO WKS-URGENCIA
032300     END-EVALUATE.
032400 411-CALCULAR-URGENCIA-E. EXIT.
032500
032600 412-CALCULAR-IMPORTANCIA SECTION.
032700     COMPUTE WKS-IMPORTANCIA-SC =
032800         WKS-TAR-IMPORTANCE (IDX-TAR) * 10.
032900 412-CALCULAR-IMPORTANCIA-E. EXIT.
033000
033100 413-CALCULAR-ESFUERZO SECTION.
033200     EVALUATE TRUE
033300         WHEN WKS-TAR-EST-HOURS (IDX-TAR) <= 1.0
033400             MOVE 100.0 TO WKS-ESFUERZO
033500         WHEN WKS-TAR-EST-HOURS (IDX-TAR) <= 4.0
033600             MOVE 80.0  TO WKS-ESFUERZO
033700         WHEN WKS-TAR-EST-HOURS (IDX-TAR) <= 8.0
033800             MOVE 60.0  TO WKS-ESFUERZO
033900         WHEN WKS-TAR-EST-HOURS (IDX-TAR) <= 16.0
034000             MOVE 40.0  TO WKS-ESFUERZO
034100         WHEN OTHER
034200             MOVE 20.0  TO WKS-ESFUERZO
034300     END-EVALUATE.
034400 413-CALCULAR-ESFUERZO-E. EXIT.
034500
034600 414-CALCULAR-DEPENDENCIA SECTION.
034700     IF WKS-TAR-DEP-COUNT (IDX-TAR) = ZERO
034800         MOVE 0.0 TO WKS-DEPENDENCIA
034900     ELSE
035000         IF WKS-TAR-DEPENDIENTES (IDX-TAR) > ZERO
035100             MOVE 100.0 TO WKS-DEPENDENCIA
035200         ELSE
035300             MOVE 0.0   TO WKS-DEPENDENCIA
035400         END-IF
035500     END-IF.
035600 414-CALCULAR-DEPENDENCIA-E. EXIT.
035700
035800 415-CONVERTIR-A-JULIANO SECTION.
035900     IF WKS-CF-MES > 2
036000         MOVE WKS-CF-ANIO TO WKS-CF-ANIO-AJ
036100         MOVE WKS-CF-MES  TO WKS-CF-MES-AJ
036200     ELSE
036300         COMPUTE WKS-CF-ANIO-AJ = WKS-CF-ANIO - 1
036400         COMPUTE WKS-CF-MES-AJ  = WKS-CF-MES + 12
036500     END-IF
036600     COMPUTE WKS-CF-JULIANO =
036700           WKS-CF-DIA
036800         + ((153 * (WKS-CF-MES-AJ - 3) + 2) / 5)
036900         + (365 * WKS-CF-ANIO-AJ)
037000         + (WKS-CF-ANIO-AJ / 4)
037100         - (WKS-CF-ANIO-AJ / 100)
037200         + (WKS-CF-ANIO-AJ / 400).
037300 415-CONVERTIR-A-JULIANO-E. EXIT.
037400
037500******************************************************************
037600* MANTIENE LAS TRES MEJORES TAREAS VISTAS HASTA AHORA, EN ORDEN  *
037700* DESCENDENTE POR SCORE (EMPATES: LA QUE LLEGO PRIMERO EN EL     *
037800* ARCHIVO QUEDA ANTES, POR WKS-TAR-ORDEN)                        *
037900******************************************************************
038000 440-EVALUAR-TOP3 SECTION.
038100     IF WKS-TOP3-TOTAL < 3
038200         ADD 1 TO WKS-TOP3-TOTAL
038300         MOVE WKS-TAR-ID (IDX-TAR)     TO
038400              WKS-TOP3-ID (WKS-TOP3-TOTAL)
038500         MOVE WKS-TAR-TITLE (IDX-TAR)  TO
038600              WKS-TOP3-TITLE (WKS-TOP3-TOTAL)
038700         MOVE WKS-TAR-SCORE (IDX-TAR)  TO
038800              WKS-TOP3-SCORE (WKS-TOP3-TOTAL)
038900         MOVE WKS-TAR-ORDEN (IDX-TAR)  TO
039000              WKS-TOP3-ORDEN (WKS-TOP3-TOTAL)
039100         PERFORM 441-REORDENAR-TOP3
039200     ELSE
039300         IF WKS-TAR-SCORE (IDX-TAR) > WKS-TOP3-SCORE (3) OR
039400            (WKS-TAR-SCORE (IDX-TAR) = WKS-TOP3-SCORE (3) AND
039500             WKS-TAR-ORDEN (IDX-TAR) < WKS-TOP3-ORDEN (3))
039600             MOVE WKS-TAR-ID (IDX-TAR)     TO WKS-TOP3-ID (3)
039700             MOVE WKS-TAR-TITLE (IDX-TAR)  TO WKS-TOP3-TITLE (3)
039800             MOVE WKS-TAR-SCORE (IDX-TAR)  TO WKS-TOP3-SCORE (3)
039900             MOVE WKS-TAR-ORDEN (IDX-TAR)  TO WKS-TOP3-ORDEN (3)
040000             PERFORM 441-REORDENAR-TOP3
040100         END-IF
040200     END-IF.
040300 440-EVALUAR-TOP3-E. EXIT.
040400
040500******************************************************************
040600* ORDENA LAS TRES POSICIONES DE WKS-TOP3 POR INTERCAMBIO SIMPLE  *
040700* (TABLA FIJA DE 3, NO AMERITA EL VERBO SORT - DOS PASADAS DE    *
040800* COMPARACIONES ADYACENTES BASTAN PARA ORDENAR TRES ELEMENTOS)   *
040900******************************************************************
041000 441-REORDENAR-TOP3 SECTION.
041100     PERFORM 444-UNA-PASADA
041200     PERFORM 444-UNA-PASADA.
041300 441-REORDENAR-TOP3-E. EXIT.
041400
041500 444-UNA-PASADA SECTION.
041600     MOVE 1 TO WKS-SUB3A
041700     MOVE 2 TO WKS-SUB3B
041800     IF WKS-TOP3-SCORE (WKS-SUB3A) < WKS-TOP3-SCORE (WKS-SUB3B)
041900         OR (WKS-TOP3-SCORE (WKS-SUB3A) =
042000                 WKS-TOP3-SCORE (WKS-SUB3B)
042100             AND WKS-TOP3-ORDEN (WKS-SUB3A) >
042200                 WKS-TOP3-ORDEN (WKS-SUB3B))
042300         PERFORM 443-INTERCAMBIAR-TOP3
042400     END-IF
042500     MOVE 2 TO WKS-SUB3A
042600     MOVE 3 TO WKS-SUB3B
042700     IF WKS-TOP3-SCORE (WKS-SUB3A) < WKS-TOP3-SCORE (WKS-SUB3B)
042800         OR (WKS-TOP3-SCORE (WKS-SUB3A) =
042900                 WKS-TOP3-SCORE (WKS-SUB3B)
043000             AND WKS-TOP3-ORDEN (WKS-SUB3A) >
043100                 WKS-TOP3-ORDEN (WKS-SUB3B))
043200         PERFORM 443-INTERCAMBIAR-TOP3
043300     END-IF.
043400 444-UNA-PASADA-E. EXIT.
043500
043600 443-INTERCAMBIAR-TOP3 SECTION.
043700     MOVE WKS-TOP3-ID (WKS-SUB3A)     TO WKS-TOP3-TEMP-ID
043800     MOVE WKS-TOP3-TITLE (WKS-SUB3A)  TO WKS-TOP3-TEMP-TITLE
043900     MOVE WKS-TOP3-SCORE (WKS-SUB3A)  TO WKS-TOP3-TEMP-SCORE
044000     MOVE WKS-TOP3-ORDEN (WKS-SUB3A)  TO WKS-TOP3-TEMP-ORDEN
044100     MOVE WKS-TOP3-ID (WKS-SUB3B)     TO WKS-TOP3-ID (WKS-SUB3A)
044200     MOVE WKS-TOP3-TITLE (WKS-SUB3B)  TO
044300          WKS-TOP3-TITLE (WKS-SUB3A)
044400     MOVE WKS-TOP3-SCORE (WKS-SUB3B)  TO
044500          WKS-TOP3-SCORE (WKS-SUB3A)
044600     MOVE WKS-TOP3-ORDEN (WKS-SUB3B)  TO
044700          WKS-TOP3-ORDEN (WKS-SUB3A)
044800     MOVE WKS-TOP3-TEMP-ID            TO WKS-TOP3-ID (WKS-SUB3B)
044900     MOVE WKS-TOP3-TEMP-TITLE         TO
045000          WKS-TOP3-TITLE (WKS-SUB3B)
045100     MOVE WKS-TOP3-TEMP-SCORE         TO
045200          WKS-TOP3-SCORE (WKS-SUB3B)
045300     MOVE WKS-TOP3-TEMP-ORDEN         TO
045400          WKS-TOP3-ORDEN (WKS-SUB3B).
045500 443-INTERCAMBIAR-TOP3-E. EXIT.
045600
045700 500-ESCRIBIR-SUGERENCIAS SECTION.
045800     PERFORM 505-ESCRIBIR-UNA-SUGERIDA VARYING WKS-SUB3A
045900             FROM 1 BY 1 UNTIL WKS-SUB3A > WKS-TOP3-TOTAL
046000     DISPLAY 'TPA33002 - SE ESCRIBIERON ' WKS-TOP3-TOTAL
046100             ' TAREAS SUGERIDAS EN SUGGFILE' UPON CONSOLE.
046200 500-ESCRIBIR-SUGERENCIAS-E. EXIT.
046300
046400 505-ESCRIBIR-UNA-SUGERIDA SECTION.
046500     MOVE WKS-SUB3A                   TO TPA-SUGG-RANGO
046600     MOVE WKS-TOP3-ID (WKS-SUB3A)     TO TPA-SUGG-ID
046700     MOVE WKS-TOP3-TITLE (WKS-SUB3A)  TO TPA-SUGG-TITLE
046800     MOVE WKS-TOP3-SCORE (WKS-SUB3A)  TO TPA-SUGG-SCORE
046900     WRITE TPA-SUGG-REG.
047000 505-ESCRIBIR-UNA-SUGERIDA-E. EXIT.
