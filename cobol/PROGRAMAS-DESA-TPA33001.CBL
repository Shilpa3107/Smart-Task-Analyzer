000100******************************************************************
000200*                                                                *
000300*   S I S T E M A   D E   A N A L I S I S   D E   T A R E A S    *
000400*                                                                *
000500* FECHA       : 14/03/1987                                       *
000600* PROGRAMADOR : R. QUINTERO                                      *
000700* APLICACION  : ANALIZADOR DE TAREAS                             *
000800* PROGRAMA    : TPA33001                                         *
000900* TIPO        : BATCH                                            *
001000* DESCRIPCION : LEE EL ARCHIVO DE TAREAS (TASKFILE), VALIDA LA   *
001100*             : RED DE DEPENDENCIAS, CALCULA LA PRIORIDAD Y LA   *
001200*             : EXPLICACION DE CADA TAREA, ORDENA POR PRIORIDAD  *
001300*             : DESCENDENTE, ESCRIBE EL ARCHIVO CALIFICADO       *
001400*             : (SCOREFILE) Y EMITE EL REPORTE DE ANALISIS CON   *
001500*             : LAS TAREAS SUGERIDAS Y LOS TOTALES DE CONTROL.   *
001600* ARCHIVOS    : TASKFILE  - ENTRADA  - TAREAS A ANALIZAR         *
001700*             : WGHTFILE  - ENTRADA  - PESOS (OPCIONAL)          *
001800*             : SCOREFILE - SALIDA   - TAREAS CALIFICADAS        *
001900*             : RPTFILE   - SALIDA   - REPORTE DE ANALISIS       *
002000*             : WORKFILE  - TRABAJO  - ORDENAMIENTO POR SCORE    *
002100* PROGRAMA(S) : NINGUNO (NO LLAMA SUBPROGRAMAS)                  *
002200*                                                                *
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    TPA33001.
002600 AUTHOR.        R. QUINTERO.
002700 INSTALLATION.  DEPARTAMENTO DE SISTEMAS.
002800 DATE-WRITTEN.  14/03/1987.
002900 DATE-COMPILED.
003000 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
003100******************************************************************
003200* BITACORA DE CAMBIOS                                           *
003300*----------------------------------------------------------------*
003400*   14/03/1987 RQ   ORIG-001 CREACION DEL PROGRAMA. VERSION QUE  *
003500*                    LEIA EL TASKFILE Y SOLO EMITIA EL LISTADO   *
003600*                    CALIFICADO, SIN VALIDACION DE DEPENDENCIAS. *
003700*   02/09/1988 RQ   ORIG-014 SE AGREGA LA SECCION DE VALIDACION  *
003800*                    DE EXISTENCIA DE DEPENDENCIAS (310).        *
003900*   21/06/1989 MLG  ORIG-027 SE AGREGA EL ARCHIVO DE PESOS       *
004000*                    (WGHTFILE) CON VALORES POR DEFECTO.         *
004100*   05/02/1990 MLG  ORIG-033 SE CAMBIA EL ORDENAMIENTO A USAR EL *
004200*                    VERBO SORT CON ARCHIVO DE TRABAJO WORKFILE. *
004300*   17/11/1991 RQ   ORIG-041 SE AGREGA LA DETECCION DE CICLOS EN *
004400*                    LA RED DE DEPENDENCIAS (320).               *
004500*   09/04/1993 CHV  ORIG-052 SE AGREGA LA GENERACION DE LA       *
004600*                    EXPLICACION DE CADA TAREA (420).            *
004700*   28/08/1994 CHV  ORIG-058 SE AMPLIA EL REPORTE PARA INCLUIR   *
004800*                    LA SECCION DE TAREAS SUGERIDAS.             *
004900*   12/01/1996 PQR  TPA-0412 SE CORRIGE EL CALCULO DEL PUNTAJE   *
005000*                    DE ESFUERZO, NO CONTEMPLABA HORAS > 16.     *
005100*   30/10/1998 PQR  TPA-0479 REVISION DE FECHAS PARA EL AHO 2000.*
005200*                    SE CAMBIA DUE-DATE Y RUN-DATE A FORMATO     *
005300*                    AAAAMMDD DE 8 POSICIONES (ANTES AAMMDD) Y   *
005400*                    SE VALIDA LA CONVERSION JULIANA CON AHOS    *
005500*                    DE 4 DIGITOS EN TODO EL PROGRAMA.           *
005600*   14/03/2001 LTV  TPA-0501 SE AGREGAN LOS TOTALES DE CONTROL   *
005700*                    (LEIDAS, ESCRITAS, VENCIDAS, MAYOR, PROM).  *
005800*   22/07/2004 LTV  TPA-0533 SE CORRIGE LA REGLA DE DEPENDENCIA  *
005900*                    (SOLO APLICA BONO SI LA TAREA TIENE         *
006000*                    DEPENDENCIAS PROPIAS Y ES DEPENDIDA).       *
006100*   19/05/2009 ESO  TPA-0598 SE CAMBIA LA VALIDACION DE CICLOS A *
006200*                    UN RECORRIDO ITERATIVO CON PILA EXPLICITA,  *
006300*                    LA VERSION RECURSIVA CAUSABA DESBORDE DE    *
006400*                    LA PILA DEL SISTEMA CON MAS DE 200 TAREAS.  *
006500*   11/02/2013 ESO  TPA-0641 SE AGREGAN LOS PESOS CONFIGURABLES  *
006600*                    DESDE WGHTFILE CON VALIDACION DE FORMATO.   *
006700*   07/01/2026 PAB  TPA-0001 REESCRITURA COMPLETA DEL PROGRAMA   *
006800*                    PARA EL NUEVO ESQUEMA DE ANALISIS DE        *
006900*                    TAREAS (PUNTAJE PONDERADO, EXPLICACION Y    *
007000*                    SUGERENCIAS DIARIAS). SE CONSERVA EL FLUJO  *
007100*                    GENERAL DE LECTURA-VALIDACION-ORDEN-REPORTE.*
007200******************************************************************
007300
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER.   IBM-370.
007700 OBJECT-COMPUTER.   IBM-370.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT TASKFILE  ASSIGN TO TASKFILE
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS  IS FS-TASKFILE.
008600     SELECT WGHTFILE  ASSIGN TO WGHTFILE
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS  IS FS-WGHTFILE.
008900     SELECT SCOREFILE ASSIGN TO SCOREFILE
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS  IS FS-SCOREFILE.
009200     SELECT RPTFILE   ASSIGN TO RPTFILE
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS  IS FS-RPTFILE.
009500     SELECT WORKFILE  ASSIGN TO SORTWK1.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  TASKFILE
010000     LABEL RECORDS ARE STANDARD
010100     RECORDING MODE IS F.
010200 COPY TPATSK.
010300
010400 FD  WGHTFILE
010500     LABEL RECORDS ARE STANDARD
010600     RECORDING MODE IS F.
010700 COPY TPAPRM.
010800
010900 FD  SCOREFILE
011000     LABEL RECORDS ARE STANDARD
011100     RECORDING MODE IS F.
011200 COPY TPASCR.
011300
011400 FD  RPTFILE
011500     LABEL RECORDS ARE STANDARD
011600     RECORDING MODE IS F
011700     REPORT IS REPORTE-TAREAS.
011800
011900 SD  WORKFILE.
012000 01  WKS-REG-ORDEN.
012100     05  WKS-SORT-SCORE-D     PIC 9(03)V9(02).
012200     05  WKS-SORT-SECUENCIA   PIC 9(05).
012300     05  WKS-SORT-INDICE      PIC 9(05).
012400     05  FILLER               PIC X(01).
012500
012600 WORKING-STORAGE SECTION.
012700******************************************************************
012800* AREA DE ESTADO DE ARCHIVOS                                    *
012900******************************************************************
013000 01  WKS-AREA-ESTADOS.
013100     05  FS-TASKFILE          PIC 9(02) VALUE ZERO.
013200     05  FS-WGHTFILE          PIC 9(02) VALUE ZERO.
013300     05  FS-SCOREFILE         PIC 9(02) VALUE ZERO.
013400     05  FS-RPTFILE           PIC 9(02) VALUE ZERO.
013500     05  FILLER               PIC X(01) VALUE SPACE.
013600
013700******************************************************************
013800* INTERRUPTORES DE CONTROL                                      *
013900******************************************************************
014000 01  WKS-SWITCHES.
014100     05  WKS-SW-FIN-TASK      PIC X(01) VALUE 'N'.
014200         88  WKS-FIN-TASK             VALUE 'S'.
014300     05  WKS-SW-HAY-PESOS     PIC X(01) VALUE 'S'.
014400         88  WKS-HAY-PESOS             VALUE 'S'.
014500     05  WKS-SW-ERROR         PIC X(01) VALUE 'N'.
014600         88  WKS-HUBO-ERROR            VALUE 'S'.
014700     05  FILLER               PIC X(01) VALUE SPACE.
014800
014900******************************************************************
015000* FECHA DE CORRIDA (PARAMETRO POR SYSIN)                        *
015100******************************************************************
015200 01  WKS-RUN-DATE             PIC 9(08) VALUE ZERO.
015300 01  WKS-RUN-FECHA REDEFINES WKS-RUN-DATE.
015400     05  WKS-RUN-CCYY         PIC 9(04).
015500     05  WKS-RUN-MM           PIC 9(02).
015600     05  WKS-RUN-DD           PIC 9(02).
015700 01  WKS-JULIANO-CORRIDA      PIC S9(08) COMP VALUE ZERO.
015800
015900******************************************************************
016000* PESOS DE PONDERACION (VALORES POR DEFECTO, SE SUSTITUYEN SI    *
016100* EXISTE WGHTFILE)                                              *
016200******************************************************************
016300 01  WKS-AREA-PESOS.
016400     05  WKS-PESO-URGENCIA    PIC V9(03) VALUE .400.
016500     05  WKS-PESO-IMPORTAN    PIC V9(03) VALUE .300.
016600     05  WKS-PESO-ESFUERZO    PIC V9(03) VALUE .200.
016700     05  WKS-PESO-DEPENDEN    PIC V9(03) VALUE .100.
016800     05  FILLER               PIC X(01) VALUE SPACE.
016900
017000******************************************************************
017100* CONTADORES Y TOTALES DE CONTROL (TODOS COMP)                  *
017200******************************************************************
017300 01  WKS-CONTADORES.
017400     05  WKS-TOT-LEIDAS       PIC 9(05) COMP VALUE ZERO.
017500     05  WKS-TOT-ESCRITAS     PIC 9(05) COMP VALUE ZERO.
017600     05  WKS-TOT-VENCIDAS     PIC 9(05) COMP VALUE ZERO.
017700     05  WKS-TOTAL-TAREAS     PIC 9(05) COMP VALUE ZERO.
017800     05  WKS-TOP3-TOTAL       PIC 9(01) COMP VALUE ZERO.
017900     05  WKS-RPT-CONTADOR     PIC 9(05) COMP VALUE ZERO.
017950     05  WKS-SUB-TOP3         PIC 9(01) COMP VALUE ZERO.
017960     05  FILLER               PIC X(01) VALUE SPACE.
018000
018100 01  WKS-ESTADISTICAS.
018200     05  WKS-SCORE-MAYOR      PIC 9(03)V9(02) VALUE ZERO.
018300     05  WKS-SCORE-SUMA       PIC 9(07)V9(02) COMP VALUE ZERO.
018400     05  WKS-SCORE-PROMEDIO   PIC 9(03)V9(02) VALUE ZERO.
018450     05  FILLER               PIC X(01) VALUE SPACE.
018500
018600******************************************************************
018700* TABLA DE TAREAS EN MEMORIA                                    *
018800******************************************************************
018900 01  WKS-TABLA-TAREAS.
019000     05  WKS-TAR OCCURS 1 TO 500 TIMES
019100             DEPENDING ON WKS-TOTAL-TAREAS
019200             INDEXED BY IDX-TAR IDX-TAR2 IDX-BUS
019300                        IDX-ACTUAL IDX-VECINO IDX-PILA.
019400         10  WKS-TAR-ID           PIC X(08).
019500         10  WKS-TAR-TITLE        PIC X(40).
019600         10  WKS-TAR-DUE-DATE     PIC 9(08).
019700         10  WKS-TAR-FECHA REDEFINES WKS-TAR-DUE-DATE.
019800             15  WKS-TAR-CCYY     PIC 9(04).
019900             15  WKS-TAR-MM       PIC 9(02).
020000             15  WKS-TAR-DD       PIC 9(02).
020100         10  WKS-TAR-EST-HOURS    PIC 9(03)V9(01).
020200         10  WKS-TAR-IMPORTANCE   PIC 9(02).
020300         10  WKS-TAR-DEP-COUNT    PIC 9(02).
020400         10  WKS-TAR-DEP-IDS.
020500             15  WKS-TAR-DEP-ID OCCURS 5 TIMES PIC X(08).
020600         10  WKS-TAR-DEPENDIENTES PIC 9(03) COMP VALUE ZERO.
020700         10  WKS-TAR-SCORE        PIC 9(03)V9(02) VALUE ZERO.
020800         10  WKS-TAR-EXPLANATION  PIC X(120) VALUE SPACES.
020900         10  WKS-TAR-ORDEN        PIC 9(05) COMP VALUE ZERO.
021000         10  WKS-TAR-SW-COLOR     PIC X(01) VALUE 'B'.
021100             88  WKS-COL-BLANCO          VALUE 'B'.
021200             88  WKS-COL-PROCESO         VALUE 'G'.
021300             88  WKS-COL-LISTO           VALUE 'N'.
021350         10  FILLER               PIC X(01) VALUE SPACE.
021400
021500******************************************************************
021600* PILA EXPLICITA PARA EL RECORRIDO ITERATIVO DE DEPENDENCIAS     *
021700* (EVITA LA RECURSION, VER BITACORA 19/05/2009)                 *
021800******************************************************************
021900 01  WKS-PILA-RECORRIDO.
022000     05  WKS-PILA-TOPE        PIC 9(05) COMP VALUE ZERO.
022100     05  WKS-PILA-NIVEL OCCURS 1 TO 500 TIMES
022200             DEPENDING ON WKS-TOTAL-TAREAS.
022300         10  WKS-PILA-NODO        PIC 9(05) COMP VALUE ZERO.
022400         10  WKS-PILA-SIG-DEP     PIC 9(02) COMP VALUE ZERO.
022450         10  FILLER               PIC X(01) VALUE SPACE.
022500
022600******************************************************************
022700* AREA PARA LA CONVERSION FECHA-A-JULIANO (SOLO COMPUTE, SIN     *
022800* FUNCIONES INTRINSECAS)                                        *
022900******************************************************************
023000 01  WKS-AREA-JULIANO.
023100     05  WKS-CF-ANIO          PIC 9(04).
023200     05  WKS-CF-MES           PIC 9(02).
023300     05  WKS-CF-DIA           PIC 9(02).
023400     05  WKS-CF-ANIO-AJ       PIC S9(05) COMP.
023500     05  WKS-CF-MES-AJ        PIC S9(03) COMP.
023600     05  WKS-CF-JULIANO       PIC S9(08) COMP VALUE ZERO.
023700     05  WKS-JULIANO-TAREA    PIC S9(08) COMP VALUE ZERO.
023800     05  WKS-DIAS-HASTA       PIC S9(05) COMP VALUE ZERO.
023850     05  FILLER               PIC X(01) VALUE SPACE.
023900
024000******************************************************************
024100* AREAS DE TRABAJO PARA EL CALCULO DE PRIORIDAD                 *
024200******************************************************************
024300 01  WKS-AREA-CALCULO.
024400     05  WKS-URGENCIA         PIC 9(03)V9(01) VALUE ZERO.
024500     05  WKS-IMPORTANCIA-SC   PIC 9(03)V9(01) VALUE ZERO.
024600     05  WKS-ESFUERZO         PIC 9(03)V9(01) VALUE ZERO.
024700     05  WKS-DEPENDENCIA      PIC 9(03)V9(01) VALUE ZERO.
024800     05  WKS-CALC-SCORE       PIC S9(03)V9(02) VALUE ZERO.
024850     05  FILLER               PIC X(01) VALUE SPACE.
024900
025000******************************************************************
025100* AREAS DE TRABAJO PARA LA EXPLICACION                          *
025200******************************************************************
025300 01  WKS-AREA-EXPLICACION.
025400     05  WKS-FRASE            PIC X(40) VALUE SPACES.
025500     05  WKS-FRASE-PTR        PIC 9(03) COMP VALUE ZERO.
025600     05  WKS-FRASE-LEN        PIC 9(02) COMP VALUE ZERO.
025700     05  WKS-EXP-PTR          PIC 9(03) COMP VALUE ZERO.
025800     05  WKS-TEXTO-DIAS       PIC 9(04) VALUE ZERO.
025900     05  WKS-TEXTO-CNT        PIC 9(03) VALUE ZERO.
026000     05  WKS-DEP-BUSCADO      PIC X(08) VALUE SPACES.
026050     05  FILLER               PIC X(01) VALUE SPACE.
026100
026200******************************************************************
026300* AREA PARA LAS TRES TAREAS SUGERIDAS DEL DIA                   *
026400******************************************************************
026500 01  WKS-TABLA-TOP3.
026600     05  WKS-TOP3 OCCURS 3 TIMES.
026700         10  WKS-TOP3-RANGO       PIC 9(01) COMP VALUE ZERO.
026800         10  WKS-TOP3-ID          PIC X(08) VALUE SPACES.
026900         10  WKS-TOP3-TITLE       PIC X(40) VALUE SPACES.
027000         10  WKS-TOP3-SCORE       PIC 9(03)V9(02) VALUE ZERO.
027050         10  FILLER               PIC X(01) VALUE SPACE.
027100
027200******************************************************************
027300* LINEAS DE REPORTE EN WORKING-STORAGE (ALIMENTAN EL SOURCE DEL  *
027400* REPORT SECTION)                                                *
027500******************************************************************
027600 01  WKS-LINEA-DETALLE.
027700     05  WKS-RPT-RANGO        PIC ZZ9.
027800     05  WKS-RPT-ID           PIC X(08).
027900     05  WKS-RPT-TITLE        PIC X(30).
028000     05  WKS-RPT-DUE-DATE     PIC 9(08).
028100     05  WKS-RPT-EST-HOURS    PIC ZZ9.9.
028200     05  WKS-RPT-IMPORTANCE   PIC Z9.
028300     05  WKS-RPT-SCORE        PIC ZZ9.99.
028400     05  WKS-RPT-EXPLANATION  PIC X(40).
028450     05  FILLER               PIC X(01) VALUE SPACE.
028500
028600 01  WKS-LINEA-SUGERIDA.
028700     05  WKS-SUG-RANGO        PIC 9.
028800     05  WKS-SUG-ID           PIC X(08).
028900     05  WKS-SUG-TITLE        PIC X(40).
029000     05  WKS-SUG-SCORE        PIC ZZ9.99.
029050     05  FILLER               PIC X(01) VALUE SPACE.
029100
029200 01  WKS-LITERALES.
029300     05  WKS-LIT-TITULO       PIC X(40)
029400         VALUE 'ANALIZADOR DE TAREAS - REPORTE DE ANALISIS'.
029500     05  WKS-LIT-SUGERIDAS    PIC X(30)
029600         VALUE 'TAREAS SUGERIDAS PARA HOY'.
029650     05  FILLER               PIC X(01) VALUE SPACE.
029700
029800 PROCEDURE DIVISION.
029900******************************************************************
030000* PARRAFO PRINCIPAL                                             *
030100******************************************************************
030200 100-PRINCIPAL SECTION.
030300     PERFORM 110-ABRIR-ARCHIVOS
030400     PERFORM 120-LEER-PARAMETROS
030500     IF NOT WKS-HUBO-ERROR
030600         PERFORM 200-CARGAR-TAREAS
030700     END-IF
030800     IF NOT WKS-HUBO-ERROR
030900         PERFORM 300-VALIDAR-DEPENDENCIAS
031000     END-IF
031100     IF WKS-HUBO-ERROR
031200         PERFORM 900-ABORTAR
031300     ELSE
031400         PERFORM 400-CALCULAR-TODO
031500         INITIATE REPORT REPORTE-TAREAS
031600         PERFORM 500-ORDENAR-TAREAS
031700         PERFORM 700-TOTALES-Y-SUGERENCIAS
031800         TERMINATE REPORT REPORTE-TAREAS
031900     END-IF
032000     PERFORM 950-CERRAR-ARCHIVOS
032100     STOP RUN.
032200 100-PRINCIPAL-E. EXIT.
032300
032400******************************************************************
032500* APERTURA DE ARCHIVOS                                          *
032600******************************************************************
032700 110-ABRIR-ARCHIVOS SECTION.
032800     OPEN INPUT  TASKFILE
032900     OPEN OUTPUT SCOREFILE
033000     OPEN OUTPUT RPTFILE
033100     OPEN INPUT  WGHTFILE
033200     IF FS-WGHTFILE NOT = ZERO
033300         MOVE 'N' TO WKS-SW-HAY-PESOS
033400     END-IF
033500     IF FS-TASKFILE NOT = ZERO
033600         DISPLAY 'TPA33001 - ERROR ABRIENDO TASKFILE, STATUS '
033700                 FS-TASKFILE UPON CONSOLE
033800         MOVE 'S' TO WKS-SW-ERROR
033900     END-IF
034000     IF FS-SCOREFILE NOT = ZERO OR FS-RPTFILE NOT = ZERO
034100         DISPLAY 'TPA33001 - ERROR ABRIENDO ARCHIVOS DE SALIDA'
034200                 UPON CONSOLE
034300         MOVE 'S' TO WKS-SW-ERROR
034400     END-IF.
034500 110-ABRIR-ARCHIVOS-E. EXIT.
034600
034700******************************************************************
034800* LECTURA DE PARAMETROS: FECHA DE CORRIDA Y PESOS               *
034900******************************************************************
035000 120-LEER-PARAMETROS SECTION.
035100     ACCEPT WKS-RUN-DATE FROM SYSIN
035200     MOVE WKS-RUN-CCYY TO WKS-CF-ANIO
035300     MOVE WKS-RUN-MM   TO WKS-CF-MES
035400     MOVE WKS-RUN-DD   TO WKS-CF-DIA
035500     PERFORM 415-CONVERTIR-A-JULIANO
035600     MOVE WKS-CF-JULIANO TO WKS-JULIANO-CORRIDA
035700     IF WKS-HAY-PESOS
035800         READ WGHTFILE
035900             AT END
036000                 MOVE 'N' TO WKS-SW-HAY-PESOS
036100         END-READ
036200     END-IF
036300     IF WKS-HAY-PESOS
036400         MOVE TPA-PESO-URGENCIA TO WKS-PESO-URGENCIA
036500         MOVE TPA-PESO-IMPORTAN TO WKS-PESO-IMPORTAN
036600         MOVE TPA-PESO-ESFUERZO TO WKS-PESO-ESFUERZO
036700         MOVE TPA-PESO-DEPENDEN TO WKS-PESO-DEPENDEN
036800     END-IF.
036900 120-LEER-PARAMETROS-E. EXIT.
037000
037100******************************************************************
037200* CARGA DEL ARCHIVO DE TAREAS A LA TABLA EN MEMORIA              *
037300******************************************************************
037400 200-CARGAR-TAREAS SECTION.
037420     PERFORM 205-LEER-UNA-TAREA
037440     PERFORM 205-LEER-UNA-TAREA
037460         UNTIL WKS-FIN-TASK OR WKS-HUBO-ERROR.
039000 200-CARGAR-TAREAS-E. EXIT.
039010
039020 205-LEER-UNA-TAREA SECTION.
039030     READ TASKFILE
039040         AT END
039050             SET WKS-FIN-TASK TO TRUE
039060     END-READ
039070     IF NOT WKS-FIN-TASK
039080         ADD 1 TO WKS-TOT-LEIDAS
039090         PERFORM 210-VALIDAR-REGISTRO
039100         IF NOT WKS-HUBO-ERROR
039110             PERFORM 220-AGREGAR-A-TABLA
039120         END-IF
039130     END-IF.
039140 205-LEER-UNA-TAREA-E. EXIT.
039100
039200******************************************************************
039300* VALIDACION POR REGISTRO: HORAS Y LA IMPORTANCIA                *
039400******************************************************************
039500 210-VALIDAR-REGISTRO SECTION.
039600     IF TPA-TASK-EST-HOURS <= ZERO
039700         DISPLAY 'TPA33001 - TAREA ' TPA-TASK-ID
039800                 ' CON EST-HOURS INVALIDO' UPON CONSOLE
039900         MOVE 'S' TO WKS-SW-ERROR
040000     END-IF
040100     IF TPA-TASK-IMPORTANCE < 1 OR TPA-TASK-IMPORTANCE > 10
040200         DISPLAY 'TPA33001 - TAREA ' TPA-TASK-ID
040300                 ' CON IMPORTANCE INVALIDO' UPON CONSOLE
040400         MOVE 'S' TO WKS-SW-ERROR
040500     END-IF.
040600 210-VALIDAR-REGISTRO-E. EXIT.
040700
040800******************************************************************
040900* AGREGA EL REGISTRO LEIDO A LA TABLA WKS-TAR                   *
041000******************************************************************
041100 220-AGREGAR-A-TABLA SECTION.
041200     ADD 1 TO WKS-TOTAL-TAREAS
041300     SET IDX-TAR TO WKS-TOTAL-TAREAS
041400     MOVE TPA-TASK-ID         TO WKS-TAR-ID (IDX-TAR)
041500     MOVE TPA-TASK-TITLE      TO WKS-TAR-TITLE (IDX-TAR)
041600     MOVE TPA-TASK-DUE-DATE   TO WKS-TAR-DUE-DATE (IDX-TAR)
041700     MOVE TPA-TASK-EST-HOURS  TO WKS-TAR-EST-HOURS (IDX-TAR)
041800     MOVE TPA-TASK-IMPORTANCE TO WKS-TAR-IMPORTANCE (IDX-TAR)
041900     MOVE TPA-TASK-DEP-COUNT  TO WKS-TAR-DEP-COUNT (IDX-TAR)
042000     MOVE TPA-TASK-DEP-IDS    TO WKS-TAR-DEP-IDS (IDX-TAR)
042100     MOVE ZERO                TO WKS-TAR-DEPENDIENTES (IDX-TAR)
042200     MOVE ZERO                TO WKS-TAR-SCORE (IDX-TAR)
042300     MOVE SPACES               TO WKS-TAR-EXPLANATION (IDX-TAR)
042400     MOVE WKS-TOTAL-TAREAS     TO WKS-TAR-ORDEN (IDX-TAR)
042500     SET WKS-COL-BLANCO (IDX-TAR) TO TRUE.
042600 220-AGREGAR-A-TABLA-E. EXIT.
042700
042800******************************************************************
042900* VALIDADOR DE DEPENDENCIAS: EXISTENCIA Y CICLOS                 *
043000******************************************************************
043100 300-VALIDAR-DEPENDENCIAS SECTION.
043200     PERFORM 310-VALIDAR-EXISTENCIA
043300     IF NOT WKS-HUBO-ERROR
043400         PERFORM 320-VALIDAR-CICLOS
043500     END-IF.
043600 300-VALIDAR-DEPENDENCIAS-E. EXIT.
043700
043800******************************************************************
043900* VERIFICA QUE TODA DEPENDENCIA EXISTA EN LA TABLA               *
044000******************************************************************
044100 310-VALIDAR-EXISTENCIA SECTION.
044150     PERFORM 311-VALIDAR-TAREA VARYING IDX-TAR FROM 1 BY 1
044170             UNTIL IDX-TAR > WKS-TOTAL-TAREAS OR WKS-HUBO-ERROR.
046400 310-VALIDAR-EXISTENCIA-E. EXIT.
046410
046420 311-VALIDAR-TAREA SECTION.
046430     PERFORM 312-VALIDAR-UNA-DEP VARYING IDX-TAR2 FROM 1 BY 1
046440             UNTIL IDX-TAR2 > WKS-TAR-DEP-COUNT (IDX-TAR)
046450                OR WKS-HUBO-ERROR.
046460 311-VALIDAR-TAREA-E. EXIT.
046470
046480 312-VALIDAR-UNA-DEP SECTION.
046490     IF WKS-TAR-DEP-ID (IDX-TAR, IDX-TAR2) NOT = SPACES
046500         SET IDX-BUS TO 1
046510         SEARCH WKS-TAR
046520             AT END
046530                 DISPLAY 'TPA33001 - TASK '
046540                     WKS-TAR-ID (IDX-TAR)
046550                     ' DEPENDS ON NON-EXISTENT TASK '
046560                     WKS-TAR-DEP-ID (IDX-TAR, IDX-TAR2)
046570                     UPON CONSOLE
046580                 MOVE 'S' TO WKS-SW-ERROR
046590             WHEN WKS-TAR-ID (IDX-BUS) =
046600                  WKS-TAR-DEP-ID (IDX-TAR, IDX-TAR2)
046610                 CONTINUE
046620         END-SEARCH
046630     END-IF.
046640 312-VALIDAR-UNA-DEP-E. EXIT.
046500
046600******************************************************************
046700* DETECCION DE CICLOS POR RECORRIDO ITERATIVO CON PILA EXPLICITA *
046800* (BLANCO=NO VISITADA, GRIS=EN PROCESO, NEGRO=TERMINADA)         *
046900******************************************************************
047000 320-VALIDAR-CICLOS SECTION.
047050     PERFORM 325-VALIDAR-UNA-RAIZ VARYING IDX-TAR FROM 1 BY 1
047070             UNTIL IDX-TAR > WKS-TOTAL-TAREAS OR WKS-HUBO-ERROR.
047700 320-VALIDAR-CICLOS-E. EXIT.
047710
047720 325-VALIDAR-UNA-RAIZ SECTION.
047730     IF WKS-COL-BLANCO (IDX-TAR)
047740         PERFORM 321-DFS-DESDE-RAIZ
047750     END-IF.
047760 325-VALIDAR-UNA-RAIZ-E. EXIT.
047800
047900******************************************************************
048000* EMPUJA LA RAIZ IDX-TAR A LA PILA Y LA RECORRE COMPLETA          *
048100******************************************************************
048200 321-DFS-DESDE-RAIZ SECTION.
048300     MOVE 1 TO WKS-PILA-TOPE
048400     SET IDX-PILA TO WKS-PILA-TOPE
048500     SET WKS-PILA-NODO (IDX-PILA) TO IDX-TAR
048600     MOVE 1 TO WKS-PILA-SIG-DEP (IDX-PILA)
048700     SET WKS-COL-PROCESO (IDX-TAR) TO TRUE
048800     PERFORM 322-PROCESAR-TOPE-PILA
048900         UNTIL WKS-PILA-TOPE = ZERO OR WKS-HUBO-ERROR.
049000 321-DFS-DESDE-RAIZ-E. EXIT.
049100
049200******************************************************************
049300* PROCESA LA SIGUIENTE DEPENDENCIA DEL NODO EN EL TOPE DE LA     *
049400* PILA, O LO MARCA TERMINADO SI YA NO QUEDAN                    *
049500******************************************************************
049600 322-PROCESAR-TOPE-PILA SECTION.
049700     SET IDX-PILA TO WKS-PILA-TOPE
049800     SET IDX-ACTUAL TO WKS-PILA-NODO (IDX-PILA)
049900     IF WKS-PILA-SIG-DEP (IDX-PILA) >
050000             WKS-TAR-DEP-COUNT (IDX-ACTUAL)
050100         SET WKS-COL-LISTO (IDX-ACTUAL) TO TRUE
050200         SUBTRACT 1 FROM WKS-PILA-TOPE
050300     ELSE
050400         MOVE WKS-TAR-DEP-ID (IDX-ACTUAL,
050500             WKS-PILA-SIG-DEP (IDX-PILA)) TO WKS-DEP-BUSCADO
050600         ADD 1 TO WKS-PILA-SIG-DEP (IDX-PILA)
050700         IF WKS-DEP-BUSCADO NOT = SPACES
050800             PERFORM 323-VISITAR-VECINO
050900         END-IF
051000     END-IF.
051100 322-PROCESAR-TOPE-PILA-E. EXIT.
051200
051300******************************************************************
051400* LOCALIZA LA DEPENDENCIA BUSCADA Y DECIDE SEGUN SU COLOR        *
051500******************************************************************
051600 323-VISITAR-VECINO SECTION.
051700     SET IDX-BUS TO 1
051800     SEARCH WKS-TAR
051900         AT END
052000             CONTINUE
052100         WHEN WKS-TAR-ID (IDX-BUS) = WKS-DEP-BUSCADO
052200             SET IDX-VECINO TO IDX-BUS
052300     END-SEARCH
052400     EVALUATE TRUE
052500         WHEN WKS-COL-BLANCO (IDX-VECINO)
052600             SET WKS-COL-PROCESO (IDX-VECINO) TO TRUE
052700             ADD 1 TO WKS-PILA-TOPE
052800             SET IDX-PILA TO WKS-PILA-TOPE
052900             SET WKS-PILA-NODO (IDX-PILA) TO IDX-VECINO
053000             MOVE 1 TO WKS-PILA-SIG-DEP (IDX-PILA)
053100         WHEN WKS-COL-PROCESO (IDX-VECINO)
053200             DISPLAY 'TPA33001 - CIRCULAR DEPENDENCY DETECTED '
053300                     'INVOLVING TASK ' WKS-TAR-ID (IDX-VECINO)
053400                     UPON CONSOLE
053500             MOVE 'S' TO WKS-SW-ERROR
053600         WHEN OTHER
053700             CONTINUE
053800     END-EVALUATE.
053900 323-VISITAR-VECINO-E. EXIT.
054000
054100******************************************************************
054200* CONVIERTE UNA FECHA AAAA/MM/DD A NUMERO JULIANO (COMPUTE       *
054300* UNICAMENTE, SIN FUNCIONES INTRINSECAS - VER BITACORA 30/10/98) *
054400******************************************************************
054500 415-CONVERTIR-A-JULIANO SECTION.
054600     IF WKS-CF-MES > 2
054700         MOVE WKS-CF-ANIO TO WKS-CF-ANIO-AJ
054800         MOVE WKS-CF-MES  TO WKS-CF-MES-AJ
054900     ELSE
055000         COMPUTE WKS-CF-ANIO-AJ = WKS-CF-ANIO - 1
055100         COMPUTE WKS-CF-MES-AJ  = WKS-CF-MES + 12
055200     END-IF
055300     COMPUTE WKS-CF-JULIANO =
055400           WKS-CF-DIA
055500         + ((153 * (WKS-CF-MES-AJ - 3) + 2) / 5)
055600         + (365 * WKS-CF-ANIO-AJ)
055700         + (WKS-CF-ANIO-AJ / 4)
055800         - (WKS-CF-ANIO-AJ / 100)
055900         + (WKS-CF-ANIO-AJ / 400).
056000 415-CONVERTIR-A-JULIANO-E. EXIT.
056100
056200******************************************************************
056300* CALCULA PUNTAJE Y EXPLICACION DE TODAS LAS TAREAS              *
056400******************************************************************
056500 400-CALCULAR-TODO SECTION.
056600     PERFORM 405-CONTAR-DEPENDIENTES
056650     PERFORM 406-CALCULAR-UNA-TAREA VARYING IDX-TAR FROM 1 BY 1
056680             UNTIL IDX-TAR > WKS-TOTAL-TAREAS.
057200 400-CALCULAR-TODO-E. EXIT.
057210
057220 406-CALCULAR-UNA-TAREA SECTION.
057230     PERFORM 410-CALCULAR-PRIORIDAD
057240     PERFORM 420-GENERAR-EXPLICACION.
057250 406-CALCULAR-UNA-TAREA-E. EXIT.
057300
057400******************************************************************
057500* CUENTA, PARA CADA TAREA, CUANTAS OTRAS TAREAS LA TIENEN COMO   *
057600* DEPENDENCIA ("DEPENDIENTES")                                  *
057700******************************************************************
057800 405-CONTAR-DEPENDIENTES SECTION.
057850     PERFORM 407-CONTAR-UNA-TAREA VARYING IDX-TAR FROM 1 BY 1
057870             UNTIL IDX-TAR > WKS-TOTAL-TAREAS.
059500 405-CONTAR-DEPENDIENTES-E. EXIT.
059510
059520 407-CONTAR-UNA-TAREA SECTION.
059530     PERFORM 408-CONTAR-UNA-DEP VARYING IDX-TAR2 FROM 1 BY 1
059540             UNTIL IDX-TAR2 > WKS-TAR-DEP-COUNT (IDX-TAR).
059550 407-CONTAR-UNA-TAREA-E. EXIT.
059560
059570 408-CONTAR-UNA-DEP SECTION.
059580     IF WKS-TAR-DEP-ID (IDX-TAR, IDX-TAR2) NOT = SPACES
059590         SET IDX-BUS TO 1
059600         SEARCH WKS-TAR
059610             AT END
059620                 CONTINUE
059630             WHEN WKS-TAR-ID (IDX-BUS) =
059640                  WKS-TAR-DEP-ID (IDX-TAR, IDX-TAR2)
059650                 ADD 1 TO WKS-TAR-DEPENDIENTES (IDX-BUS)
059660         END-SEARCH
059670     END-IF.
059680 408-CONTAR-UNA-DEP-E. EXIT.
059600
059700******************************************************************
059800* CALCULADOR DE PRIORIDAD: SUMA PONDERADA DE LOS CUATRO          *
059900* COMPONENTES, RECORTADA A 0-100                                *
060000******************************************************************
060100 410-CALCULAR-PRIORIDAD SECTION.
060200     PERFORM 411-CALCULAR-URGENCIA
060300     PERFORM 412-CALCULAR-IMPORTANCIA
060400     PERFORM 413-CALCULAR-ESFUERZO
060500     PERFORM 414-CALCULAR-DEPENDENCIA
060600     COMPUTE WKS-CALC-SCORE ROUNDED =
060700           (WKS-PESO-URGENCIA * WKS-URGENCIA)
060800         + (WKS-PESO-IMPORTAN * WKS-IMPORTANCIA-SC)
060900         + (WKS-PESO-ESFUERZO * WKS-ESFUERZO)
061000         + (WKS-PESO-DEPENDEN * WKS-DEPENDENCIA)
061100     IF WKS-CALC-SCORE < ZERO
061200         MOVE ZERO TO WKS-CALC-SCORE
061300     END-IF
061400     IF WKS-CALC-SCORE > 100
061500         MOVE 100 TO WKS-CALC-SCORE
061600     END-IF
061700     MOVE WKS-CALC-SCORE TO WKS-TAR-SCORE (IDX-TAR).
061800 410-CALCULAR-PRIORIDAD-E. EXIT.
061900
062000******************************************************************
062100* COMPONENTE DE URGENCIA SEGUN DIAS HASTA EL VENCIMIENTO         *
062200******************************************************************
062300 411-CALCULAR-URGENCIA SECTION.
062400     MOVE WKS-TAR-CCYY (IDX-TAR) TO WKS-CF-ANIO
062500     MOVE WKS-TAR-MM   (IDX-TAR) TO WKS-CF-MES
062600     MOVE WKS-TAR-DD   (IDX-TAR) TO WKS-CF-DIA
062700     PERFORM 415-CONVERTIR-A-JULIANO
062800     MOVE WKS-CF-JULIANO TO WKS-JULIANO-TAREA
062900     COMPUTE WKS-DIAS-HASTA =
063000         WKS-JULIANO-TAREA - WKS-JULIANO-CORRIDA
063100     EVALUATE TRUE
063200         WHEN WKS-DIAS-HASTA < 0
063300             MOVE 100.0 TO WKS-URGENCIA
063400         WHEN WKS-DIAS-HASTA = 0
063500             MOVE 90.0  TO WKS-URGENCIA
063600         WHEN WKS-DIAS-HASTA = 1
063700             MOVE 80.0  TO WKS-URGENCIA
063800         WHEN WKS-DIAS-HASTA >= 2 AND WKS-DIAS-HASTA <= 3
063900             MOVE 70.0  TO WKS-URGENCIA
064000         WHEN WKS-DIAS-HASTA >= 4 AND WKS-DIAS-HASTA <= 7
064100             MOVE 50.0  TO WKS-URGENCIA
064200         WHEN WKS-DIAS-HASTA >= 8 AND WKS-DIAS-HASTA <= 14
064300             MOVE 30.0  TO WKS-URGENCIA
064400         WHEN WKS-DIAS-HASTA >= 15 AND WKS-DIAS-HASTA <= 30
064500             MOVE 20.0  TO WKS-URGENCIA
064600         WHEN OTHER
064700             MOVE 10.0  TO WKS-URGENCIA
064800     END-EVALUATE.
064900 411-CALCULAR-URGENCIA-E. EXIT.
065000
065100******************************************************************
065200* COMPONENTE DE IMPORTANCIA (IMPORTANCE X 10)                   *
065300******************************************************************
065400 412-CALCULAR-IMPORTANCIA SECTION.
065500     COMPUTE WKS-IMPORTANCIA-SC =
065600         WKS-TAR-IMPORTANCE (IDX-TAR) * 10.
065700 412-CALCULAR-IMPORTANCIA-E. EXIT.
065800
065900******************************************************************
066000* COMPONENTE DE ESFUERZO (A MENOR ESFUERZO, MAYOR PUNTAJE)       *
066100******************************************************************
066200 413-CALCULAR-ESFUERZO SECTION.
066300     EVALUATE TRUE
066400         WHEN WKS-TAR-EST-HOURS (IDX-TAR) <= 1.0
066500             MOVE 100.0 TO WKS-ESFUERZO
066600         WHEN WKS-TAR-EST-HOURS (IDX-TAR) <= 4.0
066700             MOVE 80.0  TO WKS-ESFUERZO
066800         WHEN WKS-TAR-EST-HOURS (IDX-TAR) <= 8.0
066900             MOVE 60.0  TO WKS-ESFUERZO
067000         WHEN WKS-TAR-EST-HOURS (IDX-TAR) <= 16.0
067100             MOVE 40.0  TO WKS-ESFUERZO
067200         WHEN OTHER
067300             MOVE 20.0  TO WKS-ESFUERZO
067400     END-EVALUATE.
067500 413-CALCULAR-ESFUERZO-E. EXIT.
067600
067700******************************************************************
067800* COMPONENTE DE DEPENDENCIA (BONO SOLO SI TIENE DEPENDENCIAS      *
067900* PROPIAS Y ADEMAS ES DEPENDIDA POR OTRA, VER BITACORA 22/07/04) *
068000******************************************************************
068100 414-CALCULAR-DEPENDENCIA SECTION.
068200     IF WKS-TAR-DEP-COUNT (IDX-TAR) = ZERO
068300         MOVE 0.0 TO WKS-DEPENDENCIA
068400     ELSE
068500         IF WKS-TAR-DEPENDIENTES (IDX-TAR) > ZERO
068600             MOVE 100.0 TO WKS-DEPENDENCIA
068700         ELSE
068800             MOVE 0.0   TO WKS-DEPENDENCIA
068900         END-IF
069000     END-IF.
069100 414-CALCULAR-DEPENDENCIA-E. EXIT.
069200
069300******************************************************************
069400* GENERADOR DE EXPLICACION: ARMA LA LISTA DE FRASES SEPARADAS   *
069500* POR COMA EN EL ORDEN DEFINIDO                                 *
069600******************************************************************
069700 420-GENERAR-EXPLICACION SECTION.
069800     MOVE SPACES TO WKS-TAR-EXPLANATION (IDX-TAR)
069900     MOVE 1 TO WKS-EXP-PTR
070000     IF WKS-DIAS-HASTA < 0
070100         PERFORM 421-FRASE-VENCIDA
070200     END-IF
070300     IF WKS-DIAS-HASTA = 0
070400         PERFORM 422-FRASE-HOY
070500     END-IF
070600     IF WKS-DIAS-HASTA >= 1 AND WKS-DIAS-HASTA <= 3
070700         PERFORM 423-FRASE-PRONTO
070800     END-IF
070900     IF WKS-TAR-IMPORTANCE (IDX-TAR) >= 8
071000         PERFORM 424-FRASE-IMPORTANTE
071100     END-IF
071200     IF WKS-TAR-IMPORTANCE (IDX-TAR) <= 3
071300         PERFORM 425-FRASE-POCO-IMPORTANTE
071400     END-IF
071500     IF WKS-TAR-EST-HOURS (IDX-TAR) <= 2.0
071600         PERFORM 426-FRASE-RAPIDA
071700     END-IF
071800     IF WKS-TAR-EST-HOURS (IDX-TAR) >= 8.0
071900         PERFORM 427-FRASE-LARGA
072000     END-IF
072100     IF WKS-TAR-DEP-COUNT (IDX-TAR) > ZERO
072200         PERFORM 428-FRASE-DEPENDE
072300     END-IF
072400     IF WKS-TAR-DEPENDIENTES (IDX-TAR) > ZERO
072500         PERFORM 429-FRASE-BLOQUEA
072600     END-IF
072700     IF WKS-EXP-PTR = 1
072800         MOVE 'No specific factors identified'
072900             TO WKS-TAR-EXPLANATION (IDX-TAR)
073000     END-IF.
073100 420-GENERAR-EXPLICACION-E. EXIT.
073200
073300 421-FRASE-VENCIDA SECTION.
073400     COMPUTE WKS-TEXTO-DIAS = 0 - WKS-DIAS-HASTA
073500     MOVE 1 TO WKS-FRASE-PTR
073600     MOVE SPACES TO WKS-FRASE
073700     STRING 'Past due by ' DELIMITED BY SIZE
073800            WKS-TEXTO-DIAS DELIMITED BY SIZE
073900            ' days' DELIMITED BY SIZE
074000         INTO WKS-FRASE
074100         WITH POINTER WKS-FRASE-PTR
074200     END-STRING
074300     COMPUTE WKS-FRASE-LEN = WKS-FRASE-PTR - 1
074400     PERFORM 430-AGREGAR-FRASE.
074500 421-FRASE-VENCIDA-E. EXIT.
074600
074700 422-FRASE-HOY SECTION.
074800     MOVE 1 TO WKS-FRASE-PTR
074900     MOVE SPACES TO WKS-FRASE
075000     STRING 'Due today' DELIMITED BY SIZE
075100         INTO WKS-FRASE
075200         WITH POINTER WKS-FRASE-PTR
075300     END-STRING
075400     COMPUTE WKS-FRASE-LEN = WKS-FRASE-PTR - 1
075500     PERFORM 430-AGREGAR-FRASE.
075600 422-FRASE-HOY-E. EXIT.
075700
075800 423-FRASE-PRONTO SECTION.
075900     MOVE WKS-DIAS-HASTA TO WKS-TEXTO-DIAS
076000     MOVE 1 TO WKS-FRASE-PTR
076100     MOVE SPACES TO WKS-FRASE
076200     STRING 'Due in ' DELIMITED BY SIZE
076300            WKS-TEXTO-DIAS DELIMITED BY SIZE
076400            ' days' DELIMITED BY SIZE
076500         INTO WKS-FRASE
076600         WITH POINTER WKS-FRASE-PTR
076700     END-STRING
076800     COMPUTE WKS-FRASE-LEN = WKS-FRASE-PTR - 1
076900     PERFORM 430-AGREGAR-FRASE.
077000 423-FRASE-PRONTO-E. EXIT.
077100
077200 424-FRASE-IMPORTANTE SECTION.
077300     MOVE 1 TO WKS-FRASE-PTR
077400     MOVE SPACES TO WKS-FRASE
077500     STRING 'High importance' DELIMITED BY SIZE
077600         INTO WKS-FRASE
077700         WITH POINTER WKS-FRASE-PTR
077800     END-STRING
077900     COMPUTE WKS-FRASE-LEN = WKS-FRASE-PTR - 1
078000     PERFORM 430-AGREGAR-FRASE.
078100 424-FRASE-IMPORTANTE-E. EXIT.
078200
078300 425-FRASE-POCO-IMPORTANTE SECTION.
078400     MOVE 1 TO WKS-FRASE-PTR
078500     MOVE SPACES TO WKS-FRASE
078600     STRING 'Low importance' DELIMITED BY SIZE
078700         INTO WKS-FRASE
078800         WITH POINTER WKS-FRASE-PTR
078900     END-STRING
079000     COMPUTE WKS-FRASE-LEN = WKS-FRASE-PTR - 1
079100     PERFORM 430-AGREGAR-FRASE.
079200 425-FRASE-POCO-IMPORTANTE-E. EXIT.
079300
079400 426-FRASE-RAPIDA SECTION.
079500     MOVE 1 TO WKS-FRASE-PTR
079600     MOVE SPACES TO WKS-FRASE
079700     STRING 'Quick task' DELIMITED BY SIZE
079800         INTO WKS-FRASE
079900         WITH POINTER WKS-FRASE-PTR
080000     END-STRING
080100     COMPUTE WKS-FRASE-LEN = WKS-FRASE-PTR - 1
080200     PERFORM 430-AGREGAR-FRASE.
080300 426-FRASE-RAPIDA-E. EXIT.
080400
080500 427-FRASE-LARGA SECTION.
080600     MOVE 1 TO WKS-FRASE-PTR
080700     MOVE SPACES TO WKS-FRASE
080800     STRING 'Time-consuming' DELIMITED BY SIZE
080900         INTO WKS-FRASE
081000         WITH POINTER WKS-FRASE-PTR
081100     END-STRING
081200     COMPUTE WKS-FRASE-LEN = WKS-FRASE-PTR - 1
081300     PERFORM 430-AGREGAR-FRASE.
081400 427-FRASE-LARGA-E. EXIT.
081500
081600 428-FRASE-DEPENDE SECTION.
081700     MOVE 1 TO WKS-FRASE-PTR
081800     MOVE SPACES TO WKS-FRASE
081900     STRING 'Depends on ' DELIMITED BY SIZE
082000            WKS-TAR-DEP-COUNT (IDX-TAR) DELIMITED BY SIZE
082100            ' tasks' DELIMITED BY SIZE
082200         INTO WKS-FRASE
082300         WITH POINTER WKS-FRASE-PTR
082400     END-STRING
082500     COMPUTE WKS-FRASE-LEN = WKS-FRASE-PTR - 1
082600     PERFORM 430-AGREGAR-FRASE.
082700 428-FRASE-DEPENDE-E. EXIT.
082800
082900 429-FRASE-BLOQUEA SECTION.
083000     MOVE WKS-TAR-DEPENDIENTES (IDX-TAR) TO WKS-TEXTO-CNT
083100     MOVE 1 TO WKS-FRASE-PTR
083200     MOVE SPACES TO WKS-FRASE
083300     IF WKS-TAR-DEPENDIENTES (IDX-TAR) = 1
083400         STRING 'Blocks ' DELIMITED BY SIZE
083500                WKS-TEXTO-CNT DELIMITED BY SIZE
083600                ' other task' DELIMITED BY SIZE
083700             INTO WKS-FRASE
083800             WITH POINTER WKS-FRASE-PTR
083900         END-STRING
084000     ELSE
084100         STRING 'Blocks ' DELIMITED BY SIZE
084200                WKS-TEXTO-CNT DELIMITED BY SIZE
084300                ' other tasks' DELIMITED BY SIZE
084400             INTO WKS-FRASE
084500             WITH POINTER WKS-FRASE-PTR
084600         END-STRING
084700     END-IF
084800     COMPUTE WKS-FRASE-LEN = WKS-FRASE-PTR - 1
084900     PERFORM 430-AGREGAR-FRASE.
085000 429-FRASE-BLOQUEA-E. EXIT.
085100
085200******************************************************************
085300* AGREGA LA FRASE ARMADA EN WKS-FRASE A LA EXPLICACION DE LA     *
085400* TAREA ACTUAL, ANTEPONIENDO ", " SI NO ES LA PRIMERA           *
085500******************************************************************
085600 430-AGREGAR-FRASE SECTION.
085700     IF WKS-EXP-PTR > 1
085800         STRING ', ' DELIMITED BY SIZE
085900             INTO WKS-TAR-EXPLANATION (IDX-TAR)
086000             WITH POINTER WKS-EXP-PTR
086100         END-STRING
086200     END-IF
086300     STRING WKS-FRASE (1 : WKS-FRASE-LEN) DELIMITED BY SIZE
086400         INTO WKS-TAR-EXPLANATION (IDX-TAR)
086500         WITH POINTER WKS-EXP-PTR
086600     END-STRING.
086700 430-AGREGAR-FRASE-E. EXIT.
086800
086900******************************************************************
087000* ORDENAMIENTO POR SCORE DESCENDENTE (EMPATES: ORDEN DE ENTRADA) *
087100******************************************************************
087200 500-ORDENAR-TAREAS SECTION.
087300     SORT WORKFILE
087400         ON DESCENDING KEY WKS-SORT-SCORE-D
087500         ON ASCENDING  KEY WKS-SORT-SECUENCIA
087600         INPUT PROCEDURE  IS 505-ALIMENTAR-WORKFILE
087700         OUTPUT PROCEDURE IS 510-PROCESAR-ORDENADOS.
087800 500-ORDENAR-TAREAS-E. EXIT.
087900
088000 505-ALIMENTAR-WORKFILE SECTION.
088050     PERFORM 506-ALIMENTAR-UNA-TAREA VARYING IDX-TAR FROM 1 BY 1
088070             UNTIL IDX-TAR > WKS-TOTAL-TAREAS.
088800 505-ALIMENTAR-WORKFILE-E. EXIT.
088810
088820 506-ALIMENTAR-UNA-TAREA SECTION.
088830     MOVE WKS-TAR-SCORE (IDX-TAR) TO WKS-SORT-SCORE-D
088840     MOVE WKS-TAR-ORDEN (IDX-TAR) TO WKS-SORT-SECUENCIA
088850     SET  WKS-SORT-INDICE TO IDX-TAR
088860     RELEASE WKS-REG-ORDEN.
088870 506-ALIMENTAR-UNA-TAREA-E. EXIT.
088900
089000 510-PROCESAR-ORDENADOS SECTION.
089100     MOVE ZERO TO WKS-TOP3-TOTAL
089150     PERFORM 515-LEER-UN-ORDENADO
089170     PERFORM 515-LEER-UN-ORDENADO UNTIL WKS-FIN-TASK.
090600 510-PROCESAR-ORDENADOS-E. EXIT.
090610
090620 515-LEER-UN-ORDENADO SECTION.
090630     RETURN WORKFILE
090640         AT END
090650             SET WKS-FIN-TASK TO TRUE
090660     END-RETURN
090670     IF NOT WKS-FIN-TASK
090680         SET IDX-TAR TO WKS-SORT-INDICE
090690         PERFORM 610-ESCRIBIR-TAREA
090700         PERFORM 620-ACUMULAR-TOTALES
090710         PERFORM 630-GUARDAR-TOP3
090720     END-IF.
090730 515-LEER-UN-ORDENADO-E. EXIT.
090700
090800******************************************************************
090900* ESCRIBE EL REGISTRO EN SCOREFILE Y GENERA LA LINEA DE DETALLE  *
091000******************************************************************
091100 610-ESCRIBIR-TAREA SECTION.
091200     MOVE WKS-TAR-ID (IDX-TAR)          TO TPA-SCR-ID
091300     MOVE WKS-TAR-TITLE (IDX-TAR)       TO TPA-SCR-TITLE
091400     MOVE WKS-TAR-DUE-DATE (IDX-TAR)    TO TPA-SCR-DUE-DATE
091500     MOVE WKS-TAR-EST-HOURS (IDX-TAR)   TO TPA-SCR-EST-HOURS
091600     MOVE WKS-TAR-IMPORTANCE (IDX-TAR)  TO TPA-SCR-IMPORTANCE
091700     MOVE WKS-TAR-DEP-COUNT (IDX-TAR)   TO TPA-SCR-DEP-COUNT
091800     MOVE WKS-TAR-DEP-IDS (IDX-TAR)     TO TPA-SCR-DEP-IDS
091900     MOVE WKS-TAR-SCORE (IDX-TAR)       TO TPA-SCR-SCORE
092000     MOVE WKS-TAR-EXPLANATION (IDX-TAR) TO TPA-SCR-EXPLANATION
092100     WRITE TPA-SCORE-REG
092200     ADD 1 TO WKS-TOT-ESCRITAS
092300     IF FS-SCOREFILE NOT = ZERO
092400         DISPLAY 'TPA33001 - ERROR ESCRIBIENDO SCOREFILE, STATUS '
092500                 FS-SCOREFILE UPON CONSOLE
092600     END-IF
092700     ADD 1 TO WKS-RPT-CONTADOR
092800     MOVE WKS-RPT-CONTADOR               TO WKS-RPT-RANGO
092900     MOVE WKS-TAR-ID (IDX-TAR)          TO WKS-RPT-ID
093000     MOVE WKS-TAR-TITLE (IDX-TAR) (1:30) TO WKS-RPT-TITLE
093100     MOVE WKS-TAR-DUE-DATE (IDX-TAR)     TO WKS-RPT-DUE-DATE
093200     MOVE WKS-TAR-EST-HOURS (IDX-TAR)    TO WKS-RPT-EST-HOURS
093300     MOVE WKS-TAR-IMPORTANCE (IDX-TAR)   TO WKS-RPT-IMPORTANCE
093400     MOVE WKS-TAR-SCORE (IDX-TAR)        TO WKS-RPT-SCORE
093500     MOVE WKS-TAR-EXPLANATION (IDX-TAR) (1:40) TO
093600          WKS-RPT-EXPLANATION
093700     GENERATE DETALLE-TAREA.
093800 610-ESCRIBIR-TAREA-E. EXIT.
093900
094000******************************************************************
094100* ACUMULA LOS TOTALES DE CONTROL DEL PASO DE SALIDA              *
094200******************************************************************
094300 620-ACUMULAR-TOTALES SECTION.
094400     IF WKS-TAR-SCORE (IDX-TAR) > WKS-SCORE-MAYOR
094500         MOVE WKS-TAR-SCORE (IDX-TAR) TO WKS-SCORE-MAYOR
094600     END-IF
094700     ADD WKS-TAR-SCORE (IDX-TAR) TO WKS-SCORE-SUMA
094800     IF WKS-TAR-DUE-DATE (IDX-TAR) < WKS-RUN-DATE
094900         ADD 1 TO WKS-TOT-VENCIDAS
095000     END-IF.
095100 620-ACUMULAR-TOTALES-E. EXIT.
095200
095300******************************************************************
095400* CONSERVA LAS TRES PRIMERAS (MAS ALTAS) PARA LA SECCION DE      *
095500* SUGERENCIAS DEL REPORTE                                       *
095600******************************************************************
095700 630-GUARDAR-TOP3 SECTION.
095800     IF WKS-TOP3-TOTAL < 3
095900         ADD 1 TO WKS-TOP3-TOTAL
096000         MOVE WKS-TOP3-TOTAL TO WKS-TOP3-RANGO (WKS-TOP3-TOTAL)
096100         MOVE WKS-TAR-ID (IDX-TAR)
096200              TO WKS-TOP3-ID (WKS-TOP3-TOTAL)
096300         MOVE WKS-TAR-TITLE (IDX-TAR)
096400              TO WKS-TOP3-TITLE (WKS-TOP3-TOTAL)
096500         MOVE WKS-TAR-SCORE (IDX-TAR)
096600              TO WKS-TOP3-SCORE (WKS-TOP3-TOTAL)
096700     END-IF.
096800 630-GUARDAR-TOP3-E. EXIT.
096900
097000******************************************************************
097100* GENERA LA SECCION DE SUGERENCIAS Y LOS TOTALES DE CONTROL      *
097200******************************************************************
097300 700-TOTALES-Y-SUGERENCIAS SECTION.
097350     PERFORM 705-GENERAR-UNA-SUGERIDA VARYING WKS-SUB-TOP3
097360             FROM 1 BY 1 UNTIL WKS-SUB-TOP3 > WKS-TOP3-TOTAL
098200     IF WKS-TOT-ESCRITAS > ZERO
098300         COMPUTE WKS-SCORE-PROMEDIO ROUNDED =
098400             WKS-SCORE-SUMA / WKS-TOT-ESCRITAS
098500     END-IF.
098600 700-TOTALES-Y-SUGERENCIAS-E. EXIT.
098610
098620 705-GENERAR-UNA-SUGERIDA SECTION.
098630     MOVE WKS-TOP3-RANGO (WKS-SUB-TOP3) TO WKS-SUG-RANGO
098640     MOVE WKS-TOP3-ID (WKS-SUB-TOP3)    TO WKS-SUG-ID
098650     MOVE WKS-TOP3-TITLE (WKS-SUB-TOP3) TO WKS-SUG-TITLE
098660     MOVE WKS-TOP3-SCORE (WKS-SUB-TOP3) TO WKS-SUG-SCORE
098670     GENERATE DETALLE-SUGERIDA.
098680 705-GENERAR-UNA-SUGERIDA-E. EXIT.
098700
098800******************************************************************
098900* ABORTA LA CORRIDA SIN GENERAR SALIDA VALIDA                   *
099000******************************************************************
099100 900-ABORTAR SECTION.
099200     DISPLAY 'TPA33001 - CORRIDA ABORTADA POR ERRORES DE '
099300             'VALIDACION. VER MENSAJES ANTERIORES.'
099400             UPON CONSOLE
099500     MOVE 16 TO RETURN-CODE.
099600 900-ABORTAR-E. EXIT.
099700
099800******************************************************************
099900* CIERRE DE ARCHIVOS                                            *
100000******************************************************************
100100 950-CERRAR-ARCHIVOS SECTION.
100200     CLOSE TASKFILE
100300     CLOSE WGHTFILE
100400     CLOSE SCOREFILE
100500     CLOSE RPTFILE.
100600 950-CERRAR-ARCHIVOS-E. EXIT.
100700
100800 REPORT SECTION.
100900 RD  REPORTE-TAREAS
101000     CONTROLS ARE FINAL
101100     PAGE LIMIT IS 60 LINES
101200         HEADING 1
101300         FIRST DETAIL 3
101400         LAST DETAIL 56
101500         FOOTING 58.
101600
101700 01  TYPE IS PH.
101800     02  LINE 1.
101900         03  COLUMN 1  PIC X(40) SOURCE WKS-LIT-TITULO.
102000         03  COLUMN 60 PIC X(15) VALUE 'RUN DATE:'.
102100         03  COLUMN 75 PIC 9(08) SOURCE WKS-RUN-DATE.
102200     02  LINE 3.
102300         03  COLUMN 1  PIC X(04) VALUE 'RANK'.
102400         03  COLUMN 7  PIC X(08) VALUE 'TASK-ID'.
102500         03  COLUMN 17 PIC X(30) VALUE 'TITLE'.
102600         03  COLUMN 49 PIC X(08) VALUE 'DUE-DATE'.
102700         03  COLUMN 60 PIC X(05) VALUE 'HOURS'.
102800         03  COLUMN 67 PIC X(04) VALUE 'IMP.'.
102900         03  COLUMN 74 PIC X(05) VALUE 'SCORE'.
103000         03  COLUMN 81 PIC X(40) VALUE 'EXPLANATION'.
103100
103200 01  DETALLE-TAREA TYPE IS DETAIL.
103300     02  LINE PLUS 1.
103400         03  COLUMN 1  PIC ZZ9   SOURCE WKS-RPT-RANGO.
103500         03  COLUMN 7  PIC X(08) SOURCE WKS-RPT-ID.
103600         03  COLUMN 17 PIC X(30) SOURCE WKS-RPT-TITLE.
103700         03  COLUMN 49 PIC 9(08) SOURCE WKS-RPT-DUE-DATE.
103800         03  COLUMN 60 PIC ZZ9.9 SOURCE WKS-RPT-EST-HOURS.
103900         03  COLUMN 67 PIC Z9    SOURCE WKS-RPT-IMPORTANCE.
104000         03  COLUMN 73 PIC ZZ9.99 SOURCE WKS-RPT-SCORE.
104100         03  COLUMN 81 PIC X(40) SOURCE WKS-RPT-EXPLANATION.
104200
104300 01  DETALLE-SUGERIDA TYPE IS DETAIL.
104400     02  LINE PLUS 2.
104500         03  COLUMN 1  PIC X(30) VALUE
104600                 'SUGGESTED TASKS FOR TODAY:'.
104700     02  LINE PLUS 1.
104800         03  COLUMN 3  PIC 9     SOURCE WKS-SUG-RANGO.
104900         03  COLUMN 6  PIC X(08) SOURCE WKS-SUG-ID.
105000         03  COLUMN 16 PIC X(40) SOURCE WKS-SUG-TITLE.
105100         03  COLUMN 58 PIC ZZ9.99 SOURCE WKS-SUG-SCORE.
105200
105300 01  TYPE IS RF.
105400     02  LINE PLUS 2.
105500         03  COLUMN 1  PIC X(26) VALUE 'TASKS READ..........:'.
105600         03  COLUMN 28 PIC ZZZZ9 SOURCE WKS-TOT-LEIDAS.
105700     02  LINE PLUS 1.
105800         03  COLUMN 1  PIC X(26) VALUE 'TASKS WRITTEN........:'.
105900         03  COLUMN 28 PIC ZZZZ9 SOURCE WKS-TOT-ESCRITAS.
106000     02  LINE PLUS 1.
106100         03  COLUMN 1  PIC X(26) VALUE 'PAST-DUE TASKS.......:'.
106200         03  COLUMN 28 PIC ZZZZ9 SOURCE WKS-TOT-VENCIDAS.
106300     02  LINE PLUS 1.
106400         03  COLUMN 1  PIC X(26) VALUE 'HIGHEST SCORE........:'.
106500         03  COLUMN 28 PIC ZZ9.99 SOURCE WKS-SCORE-MAYOR.
106600     02  LINE PLUS 1.
106700         03  COLUMN 1  PIC X(26) VALUE 'AVERAGE SCORE........:'.
106800         03  COLUMN 28 PIC ZZ9.99 SOURCE WKS-SCORE-PROMEDIO.
