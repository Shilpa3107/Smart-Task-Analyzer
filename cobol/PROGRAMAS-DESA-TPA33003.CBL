000100******************************************************************
000200*                                                                *
000300*   S I S T E M A   D E   A N A L I S I S   D E   T A R E A S    *
000400*                                                                *
000500* FECHA       : 11/02/2013                                      *
000600* PROGRAMADOR : E. SOTO O.                                      *
000700* APLICACION  : ANALIZADOR DE TAREAS                             *
000800* PROGRAMA    : TPA33003                                         *
000900* TIPO        : BATCH / UTILITARIO POR TARJETAS SYSIN            *
001000* DESCRIPCION : LEE EL ARCHIVO DE TAREAS (TASKFILE) A UNA TABLA  *
001100*             : EN MEMORIA Y ATIENDE UNA TARJETA SYSIN POR       *
001200*             : TAREA A COMPLETAR (TASK-ID). SI LA TAREA NO      *
001300*             : EXISTE SE INFORMA. SI OTRA TAREA LA TIENE COMO   *
001400*             : DEPENDENCIA SE RECHAZA LA COMPLETACION Y SE      *
001500*             : LISTAN HASTA LOS PRIMEROS TRES TITULOS QUE LA    *
001600*             : BLOQUEAN MAS EL TOTAL DE BLOQUEANTES. EN CASO    *
001700*             : CONTRARIO SE MARCA LA TAREA COMO COMPLETADA.     *
001800*             : LA TARJETA 'FIN' TERMINA LA CORRIDA.             *
001900* ARCHIVOS    : TASKFILE  - ENTRADA  - TAREAS A REVISAR          *
002000* PROGRAMA(S) : NINGUNO (NO LLAMA SUBPROGRAMAS)                  *
002100*                                                                *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    TPA33003.
002500 AUTHOR.        E. SOTO O.
002600 INSTALLATION.  DEPARTAMENTO DE SISTEMAS.
002700 DATE-WRITTEN.  11/02/2013.
002800 DATE-COMPILED.
002900 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
003000******************************************************************
003100* BITACORA DE CAMBIOS                                           *
003200*----------------------------------------------------------------*
003300*   11/02/2013 ESO  TPA-0642 CREACION DEL PROGRAMA. UTILITARIO   *
003400*                    POR TARJETAS SYSIN PARA COMPLETAR UNA SOLA  *
003500*                    TAREA A LA VEZ SIN CORRER TODO EL ANALISIS. *
003600*                    SOLO VERIFICABA LA EXISTENCIA DE LA TAREA.  *
003700*   04/09/2014 ESO  TPA-0655 SE AGREGA EL CONTEO DE TAREAS QUE   *
003800*                    DEPENDEN DE LA TAREA A COMPLETAR Y SE        *
003900*                    RECHAZA LA COMPLETACION SI HAY BLOQUEANTES. *
004000*   23/03/2017 LTV  TPA-0701 SE LIMITA EL LISTADO DE TAREAS       *
004100*                    BLOQUEANTES A LOS PRIMEROS TRES TITULOS,     *
004200*                    EL REPORTE COMPLETO DESBORDABA LA CONSOLA.   *
004300*   07/01/2026 PAB  TPA-0003 REESCRITURA DEL PROGRAMA PARA EL     *
004400*                    NUEVO ESQUEMA DE TAREAS. SE CONSERVA EL      *
004500*                    CICLO DE TARJETAS SYSIN CON CENTINELA 'FIN'  *
004600*                    Y LA REGLA DE SOLO COMPLETAR SI NO HAY       *
004700*                    TAREAS BLOQUEANTES.                         *
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.   IBM-370.
005300 OBJECT-COMPUTER.   IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT TASKFILE  ASSIGN TO TASKFILE
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS  IS FS-TASKFILE.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  TASKFILE
006600     LABEL RECORDS ARE STANDARD
006700     RECORDING MODE IS F.
006800 COPY TPATSK.
006900
007000 WORKING-STORAGE SECTION.
007100******************************************************************
007200* AREA DE ESTADO DE ARCHIVOS                                    *
007300******************************************************************
007400 01  WKS-AREA-ESTADOS.
007500     05  FS-TASKFILE          PIC 9(02) VALUE ZERO.
007600     05  FILLER               PIC X(01) VALUE SPACE.
007700
007800******************************************************************
007900* INTERRUPTORES DE CONTROL                                      *
008000******************************************************************
008100 01  WKS-SWITCHES.
008200     05  WKS-SW-FIN-TASK      PIC X(01) VALUE 'N'.
008300         88  WKS-FIN-TASK             VALUE 'S'.
008400     05  WKS-SW-ERROR         PIC X(01) VALUE 'N'.
008500         88  WKS-HUBO-ERROR            VALUE 'S'.
008600     05  WKS-SW-ENCONTRADA    PIC X(01) VALUE 'N'.
008700         88  WKS-TAREA-ENCONTRADA      VALUE 'S'.
008800     05  FILLER               PIC X(01) VALUE SPACE.
008900
009000******************************************************************
009100* TARJETA SYSIN: TASK-ID A COMPLETAR, CON CENTINELA 'FIN'        *
009200* (MISMA FORMA DE TARJETA DE BUSQUEDA QUE EDU33012, VER BITACORA *
009300* 11/02/2013)                                                    *
009400******************************************************************
009500 01  WKS-PETICION-TASK-ID     PIC X(08) VALUE SPACES.
009600 01  WKS-PETICION-FIN REDEFINES WKS-PETICION-TASK-ID.
009700     05  WKS-PET-SENTINEL     PIC X(03).
009800         88  WKS-FIN-PETICIONES       VALUE 'FIN'.
009900     05  FILLER               PIC X(05).
010000
010100******************************************************************
010200* CONTADORES Y SUBINDICES DE TRABAJO (TODOS COMP)                *
010300******************************************************************
010400 01  WKS-CONTADORES.
010500     05  WKS-TOTAL-TAREAS     PIC 9(05) COMP VALUE ZERO.
010600     05  WKS-TOT-LEIDAS       PIC 9(05) COMP VALUE ZERO.
010700     05  WKS-TOT-PETICIONES   PIC 9(05) COMP VALUE ZERO.
010800     05  WKS-TOT-COMPLETADAS  PIC 9(05) COMP VALUE ZERO.
010900     05  WKS-TOT-RECHAZADAS   PIC 9(05) COMP VALUE ZERO.
011000     05  WKS-CONT-DEPENDIEN   PIC 9(05) COMP VALUE ZERO.
011100     05  WKS-SUB-LISTA        PIC 9(01) COMP VALUE ZERO.
011200     05  FILLER               PIC X(01) VALUE SPACE.
011300
011400******************************************************************
011500* TABLA DE TAREAS EN MEMORIA                                    *
011600******************************************************************
011700 01  WKS-TABLA-TAREAS.
011800     05  WKS-TAR OCCURS 1 TO 500 TIMES
011900         DEPENDING ON WKS-TOTAL-TAREAS
012000         INDEXED BY IDX-TAR IDX-BUS IDX-DEP.
012100         10  WKS-TAR-ID           PIC X(08).
012200         10  WKS-TAR-TITLE        PIC X(40).
012300         10  WKS-TAR-DUE-DATE     PIC 9(08).
012400         10  WKS-TAR-FECHA REDEFINES WKS-TAR-DUE-DATE.
012500             15  WKS-TAR-CCYY     PIC 9(04).
012600             15  WKS-TAR-MM       PIC 9(02).
012700             15  WKS-TAR-DD       PIC 9(02).
012800         10  WKS-TAR-EST-HOURS    PIC 9(03)V9(01).
012900         10  WKS-TAR-IMPORTANCE   PIC 9(02).
013000         10  WKS-TAR-DEP-COUNT    PIC 9(02).
013100         10  WKS-TAR-DEP-IDS.
013200             15  WKS-TAR-DEP-ID OCCURS 5 TIMES PIC X(08).
013300         10  WKS-TAR-DEP-TXT REDEFINES WKS-TAR-DEP-IDS
013400                                 PIC X(40).
013500         10  WKS-TAR-SW-COMPLETA  PIC X(01) VALUE 'N'.
013600             88  WKS-TAR-COMPLETADA      VALUE 'S'.
013700         10  FILLER               PIC X(01) VALUE SPACE.
013800
013900******************************************************************
014000* TITULOS DE LAS PRIMERAS TRES TAREAS BLOQUEANTES ENCONTRADAS    *
014100* PARA LA PETICION EN CURSO                                      *
014200******************************************************************
014300 01  WKS-TABLA-BLOQUEANTES.
014400     05  WKS-BLOQ OCCURS 3 TIMES.
014500         10  WKS-BLOQ-ID          PIC X(08) VALUE SPACES.
014600         10  WKS-BLOQ-TITLE       PIC X(40) VALUE SPACES.
014700         10  FILLER               PIC X(01) VALUE SPACE.
014800
014900 PROCEDURE DIVISION.
015000******************************************************************
015100* PARRAFO PRINCIPAL                                              *
015200******************************************************************
015300 100-PRINCIPAL SECTION.
015400     PERFORM 110-ABRIR-ARCHIVOS
015500     IF NOT WKS-HUBO-ERROR
015600         PERFORM 200-CARGAR-TAREAS
015700     END-IF
015800     IF NOT WKS-HUBO-ERROR
015900         PERFORM 300-ACEPTAR-PETICION
016000         PERFORM 300-ACEPTAR-PETICION
016100             UNTIL WKS-FIN-PETICIONES
016200     END-IF
016300     DISPLAY 'TPA33003 - PETICIONES RECIBIDAS  ' WKS-TOT-PETICIONES
016400             UPON CONSOLE
016500     DISPLAY 'TPA33003 - TAREAS COMPLETADAS    ' WKS-TOT-COMPLETADAS
016600             UPON CONSOLE
016700     DISPLAY 'TPA33003 - TAREAS RECHAZADAS     ' WKS-TOT-RECHAZADAS
016800             UPON CONSOLE
016900     CLOSE TASKFILE
017000     STOP RUN.
017100 100-PRINCIPAL-E. EXIT.
017200
017300******************************************************************
017400* APERTURA DE ARCHIVOS                                           *
017500******************************************************************
017600 110-ABRIR-ARCHIVOS SECTION.
017700     OPEN INPUT TASKFILE
017800     IF FS-TASKFILE NOT = ZERO
017900         DISPLAY 'TPA33003 - ERROR ABRIENDO TASKFILE, STATUS '
018000                 FS-TASKFILE UPON CONSOLE
018100         MOVE 'S' TO WKS-SW-ERROR
018200     END-IF.
018300 110-ABRIR-ARCHIVOS-E. EXIT.
018400
018500******************************************************************
018600* CARGA DEL ARCHIVO DE TAREAS A LA TABLA EN MEMORIA               *
018700******************************************************************
018800 200-CARGAR-TAREAS SECTION.
018900     PERFORM 205-LEER-UNA-TAREA
019000     PERFORM 205-LEER-UNA-TAREA
019100         UNTIL WKS-FIN-TASK.
019200 200-CARGAR-TAREAS-E. EXIT.
019300
019400 205-LEER-UNA-TAREA SECTION.
019500     READ TASKFILE
019600         AT END
019700             SET WKS-FIN-TASK TO TRUE
019800     END-READ
019900     IF NOT WKS-FIN-TASK
020000         ADD 1 TO WKS-TOT-LEIDAS
020100         ADD 1 TO WKS-TOTAL-TAREAS
020200         SET IDX-TAR TO WKS-TOTAL-TAREAS
020300         MOVE TPA-TASK-ID         TO WKS-TAR-ID (IDX-TAR)
020400         MOVE TPA-TASK-TITLE      TO WKS-TAR-TITLE (IDX-TAR)
020500         MOVE TPA-TASK-DUE-DATE   TO WKS-TAR-DUE-DATE (IDX-TAR)
020600         MOVE TPA-TASK-EST-HOURS  TO WKS-TAR-EST-HOURS (IDX-TAR)
020700         MOVE TPA-TASK-IMPORTANCE TO WKS-TAR-IMPORTANCE (IDX-TAR)
020800         MOVE TPA-TASK-DEP-COUNT  TO WKS-TAR-DEP-COUNT (IDX-TAR)
020900         MOVE TPA-TASK-DEP-IDS    TO WKS-TAR-DEP-IDS (IDX-TAR)
021000         MOVE 'N'                  TO WKS-TAR-SW-COMPLETA (IDX-TAR)
021100     END-IF.
021200 205-LEER-UNA-TAREA-E. EXIT.
021300
021400******************************************************************
021500* ACEPTA UNA TARJETA SYSIN CON EL TASK-ID A COMPLETAR Y LA        *
021600* DESPACHA, SALVO QUE SEA LA TARJETA CENTINELA 'FIN'              *
021700******************************************************************
021800 300-ACEPTAR-PETICION SECTION.
021900     ACCEPT WKS-PETICION-TASK-ID FROM SYSIN
022000     IF NOT WKS-FIN-PETICIONES
022100         ADD 1 TO WKS-TOT-PETICIONES
022200         PERFORM 310-BUSCAR-TAREA
022300     END-IF.
022400 300-ACEPTAR-PETICION-E. EXIT.
022500
022600******************************************************************
022700* BUSCA LA TAREA PEDIDA EN LA TABLA Y DECIDE SEGUN SU EXISTENCIA  *
022800******************************************************************
022900 310-BUSCAR-TAREA SECTION.
023000     MOVE 'N' TO WKS-SW-ENCONTRADA
023100     SET IDX-TAR TO 1
023200     SEARCH WKS-TAR
023300         AT END
023400             DISPLAY '========================================='
023500             DISPLAY '=> TAREA NO ENCONTRADA : '
023600                     WKS-PETICION-TASK-ID
023700             DISPLAY '========================================='
023800         WHEN WKS-TAR-ID (IDX-TAR) = WKS-PETICION-TASK-ID
023900             SET WKS-TAREA-ENCONTRADA TO TRUE
024000     END-SEARCH
024100     IF WKS-TAREA-ENCONTRADA
024200         MOVE ZERO TO WKS-CONT-DEPENDIEN
024300         MOVE ZERO TO WKS-SUB-LISTA
024400         PERFORM 320-CONTAR-DEPENDIENTES
024500         IF WKS-CONT-DEPENDIEN > ZERO
024600             PERFORM 330-LISTAR-DEPENDIENTES
024700             ADD 1 TO WKS-TOT-RECHAZADAS
024800         ELSE
024900             PERFORM 340-ELIMINAR-TAREA
025000             ADD 1 TO WKS-TOT-COMPLETADAS
025100         END-IF
025200     END-IF.
025300 310-BUSCAR-TAREA-E. EXIT.
025400
025500******************************************************************
025600* CUENTA CUANTAS OTRAS TAREAS DEPENDEN DE LA TAREA PEDIDA Y       *
025700* GUARDA LOS PRIMEROS TRES TITULOS ENCONTRADOS                    *
025800******************************************************************
025900 320-CONTAR-DEPENDIENTES SECTION.
026000     PERFORM 321-REVISAR-UNA-TAREA VARYING IDX-BUS FROM 1 BY 1
026100         UNTIL IDX-BUS > WKS-TOTAL-TAREAS.
026200 320-CONTAR-DEPENDIENTES-E. EXIT.
026300
026400 321-REVISAR-UNA-TAREA SECTION.
026500     IF IDX-BUS NOT = IDX-TAR
026600         PERFORM 322-REVISAR-UNA-DEP VARYING IDX-DEP FROM 1 BY 1
026700             UNTIL IDX-DEP > WKS-TAR-DEP-COUNT (IDX-BUS)
026800     END-IF.
026900 321-REVISAR-UNA-TAREA-E. EXIT.
027000
027100 322-REVISAR-UNA-DEP SECTION.
027200     IF WKS-TAR-DEP-ID (IDX-BUS, IDX-DEP) = WKS-PETICION-TASK-ID
027300         ADD 1 TO WKS-CONT-DEPENDIEN
027400         IF WKS-SUB-LISTA < 3
027500             ADD 1 TO WKS-SUB-LISTA
027600             MOVE WKS-TAR-ID (IDX-BUS)    TO
027700                  WKS-BLOQ-ID (WKS-SUB-LISTA)
027800             MOVE WKS-TAR-TITLE (IDX-BUS) TO
027900                  WKS-BLOQ-TITLE (WKS-SUB-LISTA)
028000         END-IF
028100     END-IF.
028200 322-REVISAR-UNA-DEP-E. EXIT.
028300
028400******************************************************************
028500* RECHAZA LA COMPLETACION: INFORMA LOS TITULOS BLOQUEANTES        *
028600* ENCONTRADOS (HASTA TRES) Y EL TOTAL DE TAREAS BLOQUEANTES       *
028700******************************************************************
028800 330-LISTAR-DEPENDIENTES SECTION.
028900     DISPLAY '========================================='
029000     DISPLAY '=> NO SE PUEDE COMPLETAR  : '
029100             WKS-PETICION-TASK-ID
029200     DISPLAY '=> TOTAL DE BLOQUEANTES   : ' WKS-CONT-DEPENDIEN
029300     PERFORM 331-MOSTRAR-UN-BLOQUEANTE VARYING WKS-SUB-LISTA
029400             FROM 1 BY 1 UNTIL WKS-SUB-LISTA > 3
029500     DISPLAY '========================================='.
029600 330-LISTAR-DEPENDIENTES-E. EXIT.
029700
029800 331-MOSTRAR-UN-BLOQUEANTE SECTION.
029900     IF WKS-BLOQ-ID (WKS-SUB-LISTA) NOT = SPACES
030000         DISPLAY '=> BLOQUEADA POR          : '
030100                 WKS-BLOQ-ID (WKS-SUB-LISTA) ' - '
030200                 WKS-BLOQ-TITLE (WKS-SUB-LISTA)
030300     END-IF.
030400 331-MOSTRAR-UN-BLOQUEANTE-E. EXIT.
030500
030600******************************************************************
030700* SIN BLOQUEANTES: MARCA LA TAREA COMO COMPLETADA EN LA TABLA     *
030800******************************************************************
030900 340-ELIMINAR-TAREA SECTION.
031000     SET WKS-TAR-COMPLETADA (IDX-TAR) TO TRUE
031100     DISPLAY '========================================='
031200     DISPLAY '=> TAREA COMPLETADA       : ' WKS-PETICION-TASK-ID
031300             ' - ' WKS-TAR-TITLE (IDX-TAR)
031400     DISPLAY '========================================='.
031500 340-ELIMINAR-TAREA-E. EXIT.
031600
