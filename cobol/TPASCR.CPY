000100******************************************************************
000200* COPY        : TPASCR                                           *
000300* APLICACION  : ANALIZADOR DE TAREAS                              *
000400* DESCRIPCION : LAYOUT DEL REGISTRO DE TAREA YA CALIFICADA        *
000500*             : (SCORED-FILE), CAMPOS DE ENTRADA MAS SCORE Y      *
000600*             : EXPLICACION.                                      *
000700* CAMBIOS     :                                                  *
000800*   07/01/2026 PEDR TPA-0001 CREACION INICIAL DEL COPY            *
000900******************************************************************
001000 01  TPA-SCORE-REG.
001100     05  TPA-SCR-ID               PIC X(08).
001200     05  TPA-SCR-TITLE            PIC X(40).
001300     05  TPA-SCR-DUE-DATE         PIC 9(08).
001400     05  TPA-SCR-EST-HOURS        PIC 9(03)V9(01).
001500     05  TPA-SCR-IMPORTANCE       PIC 9(02).
001600     05  TPA-SCR-DEP-COUNT        PIC 9(02).
001700     05  TPA-SCR-DEP-IDS.
001800         10  TPA-SCR-DEP-ID OCCURS 5 TIMES PIC X(08).
001900     05  TPA-SCR-SCORE            PIC 9(03)V9(02).
002000     05  TPA-SCR-SCORE-ED REDEFINES TPA-SCR-SCORE.
002100         10  TPA-SCR-SCORE-ENT    PIC 9(03).
002200         10  TPA-SCR-SCORE-DEC    PIC 9(02).
002300     05  TPA-SCR-EXPLANATION      PIC X(120).
002400     05  FILLER                   PIC X(01) VALUE SPACE.
