000100******************************************************************
000200* COPY        : TPATSK                                           *
000300* APLICACION  : ANALIZADOR DE TAREAS                              *
000400* DESCRIPCION : LAYOUT DEL REGISTRO DE TAREA (TASK-FILE), USADO   *
000500*             : TANTO PARA EL FD DE ENTRADA COMO PARA LA TABLA    *
000600*             : DE TAREAS EN MEMORIA.                             *
000700* CAMBIOS     :                                                  *
000800*   07/01/2026 PEDR TPA-0001 CREACION INICIAL DEL COPY            *
000900******************************************************************
001000 01  TPA-TASK-REG.
001100     05  TPA-TASK-ID              PIC X(08).
001200     05  TPA-TASK-TITLE           PIC X(40).
001300     05  TPA-TASK-DUE-DATE        PIC 9(08).
001400     05  TPA-TASK-FECHA REDEFINES TPA-TASK-DUE-DATE.
001500         10  TPA-DUE-CCYY         PIC 9(04).
001600         10  TPA-DUE-MM           PIC 9(02).
001700         10  TPA-DUE-DD           PIC 9(02).
001800     05  TPA-TASK-EST-HOURS       PIC 9(03)V9(01).
001900     05  TPA-TASK-IMPORTANCE      PIC 9(02).
002000     05  TPA-TASK-DEP-COUNT       PIC 9(02).
002100     05  TPA-TASK-DEP-IDS.
002200         10  TPA-TASK-DEP-ID OCCURS 5 TIMES
002300                             PIC X(08).
002400     05  TPA-TASK-DEP-TXT REDEFINES TPA-TASK-DEP-IDS
002500                             PIC X(40).
002600     05  FILLER                   PIC X(01) VALUE SPACE.
